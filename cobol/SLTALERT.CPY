000100******************************************************************        
000200*                                                                *        
000300*    SLTALERT - RULE ENGINE ALERT RECORD LAYOUT                  *        
000400*                                                                *        
000500******************************************************************        
000600* ONE ALERT EMITTED BY SLTRULES.  IOC-DETAILS IS ONLY POPULATED  *        
000700* FOR THE IOC_HIT RULE; FAIL-COUNT ONLY FOR SSH_BRUTEFORCE.      *        
000800******************************************************************        
000900*                                                                         
001000 01  ALERT-REC.                                                           
001100   03  ALRT-RULE-NAME             PIC  X(16).                             
001200     88  ALRT-IS-BRUTEFORCE                                               
001300                          VALUE 'ssh_bruteforce'.                         
001400     88  ALRT-IS-CRON-NONROOT                                             
001500                          VALUE 'cron_non_root'.                          
001600     88  ALRT-IS-IOC-HIT     VALUE 'ioc_hit'.                             
001700   03  ALRT-HOST                  PIC  X(32).                             
001800   03  ALRT-TIMESTAMP             PIC  X(25).                             
001900   03  ALRT-FAIL-COUNT            PIC  9(04).                             
002000   03  ALRT-DESCRIPTION           PIC  X(64).                             
002100   03  ALRT-IOC-DETAILS           OCCURS 5 TIMES.                         
002200     05  ALRT-IOC-VALUE           PIC  X(64).                             
002300     05  ALRT-IOC-TYPE             PIC  X(16).                            
002400     05  ALRT-IOC-DESC             PIC  X(64).                            
002500   03  FILLER                     PIC  X(11).                             
002600*                                                                         
