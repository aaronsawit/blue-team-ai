000100******************************************************************        
000200*                                                                *        
000300*    SLTPREC - PARSED SYSLOG RECORD LAYOUT                       *        
000400*                                                                *        
000500******************************************************************        
000600* ONE DECOMPOSED RFC5424-STYLE SYSLOG LINE, AS PRODUCED BY       *        
000700* SLTPARSE AND, WHEN ENRICHMENT RUNS, UPDATED BY SLTENRCH.       *        
000800******************************************************************        
000900*                                                                         
001000 01  PARSED-REC.                                                          
001100   03  PREC-PRI                  PIC  9(03).                              
001200   03  PREC-VERSION               PIC  9(02).                             
001300   03  PREC-TIMESTAMP             PIC  X(25).                             
001400   03  PREC-HOST                  PIC  X(32).                             
001500   03  PREC-APPNAME               PIC  X(16).                             
001600   03  PREC-PROCID                PIC  X(08).                             
001700   03  PREC-MSGID                 PIC  X(08).                             
001800   03  PREC-STRUCT-DATA           PIC  X(64).                             
001900   03  PREC-MESSAGE               PIC  X(256).                            
002000   03  PREC-SRC-IP                PIC  X(15).                             
002100   03  PREC-IOC-HIT-COUNT         PIC  9(02).                             
002200   03  PREC-IOC-HITS              OCCURS 5 TIMES.                         
002300     05  PREC-IOC-VALUE           PIC  X(64).                             
002400     05  PREC-IOC-TYPE            PIC  X(16).                             
002500     05  PREC-IOC-DESC            PIC  X(64).                             
002600   03  FILLER                     PIC  X(13).                             
002700*                                                                         
