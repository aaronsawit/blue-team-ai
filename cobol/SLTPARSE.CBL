000100******************************************************************        
000200*                                                                *        
000300*    IDENTIFICATION DIVISION                                     *        
000400*                                                                *        
000500******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    SLTPARSE.                                                 
000900 AUTHOR.        D. L. CLARK.                                              
001000 DATE-WRITTEN.  JUNE 1989.                                                
001100 DATE-COMPILED.                                                           
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                                 
001300 SECURITY.      BATCH.                                                    
001400*REMARKS.       DECOMPOSE ONE SYSLOG LINE INTO THE NINE FIELDS            
001500*               OF THE WINSUPPLY PARSED-LOG RECORD, OR REJECT             
001600*               THE LINE AS UNSUPPORTED FORMAT.                           
001700                                                                          
001800* CHANGE HISTORY ------------------------------------------------         
001900* 06/14/1989 DLC ORIGINAL PROGRAM.  SLT0001.                      DLC0614 
002000* 02/02/1991 DLC ALLOW MSGID/PROCID OF '-'.  SLT0014.             DLC0202 
002100* 11/09/1994 KJO STRUCTURED-DATA BRACKET CHECK TIGHTENED          KJO1109 
002200*            TO SHORTEST CLOSE, PER AUDIT FINDING SLT0033.                
002300* 01/18/1999 MTP Y2K READINESS REVIEW - TIMESTAMP IS              MTP0118 
002400*            KEPT AS TEXT ONLY BY THIS PROGRAM, NO                        
002500*            CENTURY LOGIC LIVES HERE.  NO CHANGE MADE.                   
002600* 07/02/2004 SYG WIDEN HOST FIELD TO 32 BYTES, SLT0058.           SYG0702 
002700* 03/11/2013 RDM REJECT BLANK/WHITESPACE-ONLY LINES               RDM0311 
002800*            EARLY, PER SLT0091.                                          
002900* 09/26/2024 DLC TRIM LEADING/TRAILING BLANKS BEFORE THE          DLC0926 
003000*            GRAMMAR CHECK, PER SLT0142 (FEED FROM THE                    
003100*            NEW COLLECTOR PADS LINES WITH TRAILING CR).                  
003110* 02/11/2025 DLC SLT0143 STRUCT-DATA MUST END CLEANLY -           DLC0211 
003120*               BRACKET FOLLOWED BY TRAILING JUNK IS NOW                  
003130*               REJECTED AS UNSUPPORTED FORMAT.                           
003140* 02/11/2025 DLC SLT0143 ADDED SPECIAL-NAMES (SYSLST)             DLC0213 
003150*               AND TWO 77-LEVEL SCAN SUBSCRIPTS, PER SHOP                
003160*               STANDARDS AUDIT.                                          
003200* END OF HISTORY ------------------------------------------------         
003300                                                                          
003400/*****************************************************************        
003500*                                                                *        
003600*    ENVIRONMENT DIVISION                                        *        
003700*                                                                *        
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000                                                                          
004100******************************************************************        
004200*    CONFIGURATION SECTION                                       *        
004300******************************************************************        
004400 CONFIGURATION SECTION.                                                   
004500                                                                          
004600 SOURCE-COMPUTER. IBM-2086-A04-140.                                       
004700 OBJECT-COMPUTER. IBM-2086-A04-140.                                       
004710                                                                          
004720 SPECIAL-NAMES.                                                           
004730     SYSLST IS PRINTER.                                                   
004740                                                                          
004900/*****************************************************************        
005000*                                                                *        
005100*    DATA DIVISION                                               *        
005200*                                                                *        
005300******************************************************************        
005400 DATA DIVISION.                                                           
005500                                                                          
005600******************************************************************        
005700*    WORKING-STORAGE SECTION                                     *        
005800******************************************************************        
005900 WORKING-STORAGE SECTION.                                                 
006000                                                                          
006010* SCRATCH SUBSCRIPTS FOR THE BRACKET SCANS BELOW, KEPT AS                 
006020* STANDALONE 77-LEVELS, NOT PART OF ANY GROUP - SLT0143.                  
006030 77  WS-LEFT-BRACKET            PIC S9(04)   BINARY.                      
006040 77  WS-RIGHT-BRACKET           PIC S9(04)   BINARY.                      
006050                                                                          
006100 01  WS-FIELDS.                                                           
006200   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.        
006300   03  THIS-PGM                  PIC  X(08)   VALUE 'SLTPARSE'.           
006400                                                                          
006500   03  WS-LINE-LENGTH            PIC S9(04)   BINARY.                     
006600   03  WS-POINTER                PIC S9(04)   BINARY.                     
006900   03  WS-PRI-TEXT               PIC  X(10)   VALUE SPACES.               
007000   03  WS-VERSION-TEXT           PIC  X(08)   VALUE SPACES.               
007100   03  WS-PRI-NUMERIC            REDEFINES WS-PRI-TEXT                    
007200                                 PIC  9(10).                              
007300   03  WS-VERSION-NUMERIC        REDEFINES WS-VERSION-TEXT                
007400                                 PIC  9(08).                              
007500                                                                          
007600* A TRIMMED WORKING COPY OF THE INCOMING LINE, REBUILT LEFT               
007700* JUSTIFIED SO THE SCANS BELOW CAN ASSUME NO LEADING BLANKS.              
007800   03  WS-TRIMMED-LINE           PIC  X(512)  VALUE SPACES.               
007900   03  WS-TRIMMED-LEN            PIC S9(04)   BINARY.                     
008000                                                                          
008100* WORK AREA REDEFINED AS A ONE-CHARACTER TABLE FOR THE                    
008200* BRACKET/ANGLE/BLANK SCANS BELOW.                                        
008300 01  WS-SCAN-AREA                PIC  X(512)  VALUE SPACES.               
008400 01  WS-SCAN-TABLE               REDEFINES WS-SCAN-AREA.                  
008500   03  WS-SCAN-CHAR              PIC  X(01)   OCCURS 512 TIMES.           
008600                                                                          
008700/*****************************************************************        
008800*    LINKAGE SECTION                                             *        
008900******************************************************************        
009000 LINKAGE SECTION.                                                         
009100                                                                          
009200 01  SLTPARSE-PARMS.                                                      
009300   03  PARS-RAW-LINE             PIC  X(512).                             
009400   03  PARS-RTN-CODE             PIC S9(04)   BINARY.                     
009500     88  PARS-OK                             VALUE 0.                     
009600     88  PARS-UNSUPPORTED-FORMAT             VALUE 1.                     
009700                                                                          
009800 COPY SLTPREC.                                                            
009900                                                                          
010000/*****************************************************************        
010100*                                                                *        
010200*    PROCEDURE DIVISION                                          *        
010300*                                                                *        
010400******************************************************************        
010500 PROCEDURE DIVISION USING SLTPARSE-PARMS                                  
010600                           PARSED-REC.                                    
010700                                                                          
010800******************************************************************        
010900*    MAINLINE ROUTINE                                            *        
011000******************************************************************        
011100 A00-MAINLINE-ROUTINE.                                                    
011200                                                                          
011300     MOVE 0                      TO PARS-RTN-CODE.                        
011400     INITIALIZE PARSED-REC.                                               
011500                                                                          
011600     PERFORM Q10-TRIM-LINE       THRU Q15-EXIT.                           
011700     IF  WS-TRIMMED-LEN = ZERO                                            
011800         SET  PARS-UNSUPPORTED-FORMAT                                     
011900                                 TO TRUE                                  
012000         GO TO A99-EXIT                                                   
012100     END-IF.                                                              
012200                                                                          
012300     PERFORM Q20-SPLIT-PRI-VERSION                                        
012400                                 THRU Q25-EXIT.                           
012500     IF  PARS-UNSUPPORTED-FORMAT                                          
012600         GO TO A99-EXIT                                                   
012700     END-IF.                                                              
012800                                                                          
012900     PERFORM Q30-SPLIT-REMAINDER THRU Q35-EXIT.                           
013000     IF  PARS-UNSUPPORTED-FORMAT                                          
013100         GO TO A99-EXIT                                                   
013200     END-IF.                                                              
013300                                                                          
013400     PERFORM Q40-EDIT-STRUCT-DATA                                         
013500                                 THRU Q45-EXIT.                           
013600                                                                          
013700 A99-EXIT.                                                                
013800     GOBACK.                                                              
013900                                                                          
014000/*****************************************************************        
014100*    TRIM LEADING/TRAILING BLANKS FROM THE RAW LINE              *        
014200******************************************************************        
014300 Q10-TRIM-LINE.                                                           
014400                                                                          
014500     MOVE PARS-RAW-LINE          TO WS-SCAN-AREA.                         
014600     MOVE SPACES                 TO WS-TRIMMED-LINE.                      
014700     MOVE ZERO                   TO WS-TRIMMED-LEN.                       
014800                                                                          
014900     PERFORM Q11-SCAN-TRAILING   THRU Q11-EXIT                            
015000       VARYING WS-LINE-LENGTH FROM 512 BY -1                              
015100         UNTIL WS-LINE-LENGTH < 1                                         
015200            OR WS-SCAN-CHAR(WS-LINE-LENGTH) NOT = SPACE.                  
015300     IF  WS-LINE-LENGTH < 1                                               
015400         GO TO Q15-EXIT                                                   
015500     END-IF.                                                              
015600                                                                          
015700     PERFORM Q13-SCAN-LEADING    THRU Q13-EXIT                            
015800       VARYING WS-POINTER FROM 1 BY 1                                     
015900         UNTIL WS-POINTER > WS-LINE-LENGTH                                
016000            OR WS-SCAN-CHAR(WS-POINTER) NOT = SPACE.                      
016100     IF  WS-POINTER > WS-LINE-LENGTH                                      
016200         GO TO Q15-EXIT                                                   
016300     END-IF.                                                              
016400                                                                          
016500     COMPUTE WS-TRIMMED-LEN =                                             
016600             WS-LINE-LENGTH - WS-POINTER + 1.                             
016700     MOVE WS-SCAN-AREA(WS-POINTER:WS-TRIMMED-LEN)                         
016800                                 TO WS-TRIMMED-LINE.                      
016900 Q11-SCAN-TRAILING.                                                       
017000     CONTINUE.                                                            
017100 Q11-EXIT.                                                                
017200     EXIT.                                                                
017300 Q13-SCAN-LEADING.                                                        
017400     CONTINUE.                                                            
017500 Q13-EXIT.                                                                
017600     EXIT.                                                                
017700 Q15-EXIT.                                                                
017800     EXIT.                                                                
017900                                                                          
018000/*****************************************************************        
018100*    SPLIT <PRI>VERSION OFF THE FRONT OF THE LINE                *        
018200******************************************************************        
018300 Q20-SPLIT-PRI-VERSION.                                                   
018400                                                                          
018500     IF  WS-TRIMMED-LINE(1:1) NOT = '<'                                   
018600         SET  PARS-UNSUPPORTED-FORMAT                                     
018700                                 TO TRUE                                  
018800         GO TO Q25-EXIT                                                   
018900     END-IF.                                                              
019000                                                                          
019100     MOVE WS-TRIMMED-LINE        TO WS-SCAN-AREA.                         
019200     MOVE ZERO                   TO WS-RIGHT-BRACKET.                     
019300     PERFORM Q21-FIND-CLOSE-ANGLE                                         
019400                                 THRU Q21-EXIT                            
019500       VARYING WS-POINTER FROM 2 BY 1                                     
019600         UNTIL WS-POINTER > WS-TRIMMED-LEN                                
019700            OR WS-RIGHT-BRACKET NOT = ZERO.                               
019800     IF  WS-RIGHT-BRACKET = ZERO                                          
019900     OR  WS-RIGHT-BRACKET < 3                                             
020000         SET  PARS-UNSUPPORTED-FORMAT                                     
020100                                 TO TRUE                                  
020200         GO TO Q25-EXIT                                                   
020300     END-IF.                                                              
020400                                                                          
020500     MOVE SPACES                 TO WS-PRI-TEXT.                          
020600     MOVE WS-TRIMMED-LINE(2:WS-RIGHT-BRACKET - 2)                         
020700                                 TO WS-PRI-TEXT.                          
020800     IF  WS-PRI-TEXT(1:WS-RIGHT-BRACKET - 2) NOT NUMERIC                  
020900         SET  PARS-UNSUPPORTED-FORMAT                                     
021000                                 TO TRUE                                  
021100         GO TO Q25-EXIT                                                   
021200     END-IF.                                                              
021300     MOVE WS-PRI-TEXT            TO PREC-PRI.                             
021400                                                                          
021500* VERSION RUNS FROM JUST AFTER THE '>' TO THE NEXT SPACE.                 
021600     MOVE ZERO                   TO WS-LEFT-BRACKET.                      
021700     PERFORM Q23-FIND-NEXT-SPACE THRU Q23-EXIT                            
021800       VARYING WS-POINTER FROM WS-RIGHT-BRACKET + 1 BY 1                  
021900         UNTIL WS-POINTER > WS-TRIMMED-LEN                                
022000            OR WS-LEFT-BRACKET NOT = ZERO.                                
022100     IF  WS-LEFT-BRACKET = ZERO                                           
022200         SET  PARS-UNSUPPORTED-FORMAT                                     
022300                                 TO TRUE                                  
022400         GO TO Q25-EXIT                                                   
022500     END-IF.                                                              
022600                                                                          
022700     MOVE SPACES                 TO WS-VERSION-TEXT.                      
022800     COMPUTE WS-POINTER =                                                 
022900             WS-LEFT-BRACKET - (WS-RIGHT-BRACKET + 1).                    
023000     IF  WS-POINTER < 1                                                   
023100         SET  PARS-UNSUPPORTED-FORMAT                                     
023200                                 TO TRUE                                  
023300         GO TO Q25-EXIT                                                   
023400     END-IF.                                                              
023500     MOVE WS-TRIMMED-LINE(WS-RIGHT-BRACKET + 1:WS-POINTER)                
023600                                 TO WS-VERSION-TEXT.                      
023700     IF  WS-VERSION-TEXT(1:WS-POINTER) NOT NUMERIC                        
023800         SET  PARS-UNSUPPORTED-FORMAT                                     
023900                                 TO TRUE                                  
024000         GO TO Q25-EXIT                                                   
024100     END-IF.                                                              
024200     MOVE WS-VERSION-TEXT        TO PREC-VERSION.                         
024300                                                                          
024400* REMAINDER OF THE LINE BEGINS ONE PAST THE SPACE WE FOUND.               
024500     ADD  1                      TO WS-LEFT-BRACKET.                      
024600     MOVE WS-LEFT-BRACKET        TO WS-POINTER.                           
024700 Q21-FIND-CLOSE-ANGLE.                                                    
024800     IF  WS-SCAN-CHAR(WS-POINTER) = '>'                                   
024900         MOVE WS-POINTER         TO WS-RIGHT-BRACKET                      
025000     END-IF.                                                              
025100 Q21-EXIT.                                                                
025200     EXIT.                                                                
025300 Q23-FIND-NEXT-SPACE.                                                     
025400     IF  WS-SCAN-CHAR(WS-POINTER) = SPACE                                 
025500         MOVE WS-POINTER         TO WS-LEFT-BRACKET                       
025600     END-IF.                                                              
025700 Q23-EXIT.                                                                
025800     EXIT.                                                                
025900 Q25-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200/*****************************************************************        
026300*    SPLIT TIMESTAMP/HOST/APPNAME/PROCID/MSGID/STRUCT-DATA       *        
026400*    (SIX SINGLE-SPACE-DELIMITED TOKENS); WHAT IS LEFT IS THE   *         
026500*    MESSAGE.                                                   *         
026600******************************************************************        
026700 Q30-SPLIT-REMAINDER.                                                     
026800                                                                          
026900     IF  WS-POINTER > WS-TRIMMED-LEN                                      
027000         SET  PARS-UNSUPPORTED-FORMAT                                     
027100                                 TO TRUE                                  
027200         GO TO Q35-EXIT                                                   
027300     END-IF.                                                              
027400                                                                          
027500     UNSTRING WS-TRIMMED-LINE DELIMITED BY SPACE                          
027600         INTO PREC-TIMESTAMP                                              
027700              PREC-HOST                                                   
027800              PREC-APPNAME                                                
027900              PREC-PROCID                                                 
028000              PREC-MSGID                                                  
028100              PREC-STRUCT-DATA                                            
028200       WITH POINTER WS-POINTER                                            
028300     END-UNSTRING.                                                        
028400                                                                          
028500     IF  PREC-TIMESTAMP   = SPACES                                        
028600     OR  PREC-HOST        = SPACES                                        
028700     OR  PREC-APPNAME     = SPACES                                        
028800     OR  PREC-PROCID      = SPACES                                        
028900     OR  PREC-MSGID       = SPACES                                        
029000     OR  PREC-STRUCT-DATA = SPACES                                        
029100         SET  PARS-UNSUPPORTED-FORMAT                                     
029200                                 TO TRUE                                  
029300         GO TO Q35-EXIT                                                   
029400     END-IF.                                                              
029500                                                                          
029600     MOVE SPACES                 TO PREC-MESSAGE.                         
029700     IF  WS-POINTER <= WS-TRIMMED-LEN                                     
029800         COMPUTE WS-LINE-LENGTH =                                         
029900                 WS-TRIMMED-LEN - WS-POINTER + 1                          
030000         MOVE WS-TRIMMED-LINE(WS-POINTER:WS-LINE-LENGTH)                  
030100                                 TO PREC-MESSAGE                          
030200     END-IF.                                                              
030300 Q35-EXIT.                                                                
030400     EXIT.                                                                
030500                                                                          
030600/*****************************************************************        
030700*    STRUCTURED-DATA MUST BE '-' OR A BRACKETED '[...]' GROUP    *        
030800*    (SHORTEST CLOSING BRACKET) - SLT0033.                       *        
030900******************************************************************        
031000 Q40-EDIT-STRUCT-DATA.                                                    
031100                                                                          
031200     IF  PREC-STRUCT-DATA = '-'                                           
031300         GO TO Q45-EXIT                                                   
031400     END-IF.                                                              
031500                                                                          
031600     IF  PREC-STRUCT-DATA(1:1) NOT = '['                                  
031700         SET  PARS-UNSUPPORTED-FORMAT                                     
031800                                 TO TRUE                                  
031900         GO TO Q45-EXIT                                                   
032000     END-IF.                                                              
032100                                                                          
032200     MOVE PREC-STRUCT-DATA       TO WS-SCAN-AREA.                         
032300     MOVE ZERO                   TO WS-RIGHT-BRACKET.                     
032400     PERFORM Q41-FIND-CLOSE-BRACKET                                       
032500                                 THRU Q41-EXIT                            
032600       VARYING WS-POINTER FROM 2 BY 1                                     
032700         UNTIL WS-POINTER > 64                                            
032800            OR WS-RIGHT-BRACKET NOT = ZERO.                               
032900     IF  WS-RIGHT-BRACKET = ZERO                                          
033000         SET  PARS-UNSUPPORTED-FORMAT                                     
033010                                 TO TRUE                                  
033020     ELSE                                                                 
033030         PERFORM Q42-SCAN-AFTER-BRACKET                                   
033040                                 THRU Q42-EXIT                            
033050           VARYING WS-POINTER FROM WS-RIGHT-BRACKET + 1                   
033060                                 BY 1                                     
033070             UNTIL WS-POINTER > 64                                        
033080                OR WS-SCAN-CHAR(WS-POINTER) NOT = SPACE                   
033090         IF  WS-POINTER NOT > 64                                          
033100             SET  PARS-UNSUPPORTED-FORMAT                                 
033110                                 TO TRUE                                  
033120         END-IF                                                           
033200     END-IF.                                                              
033300     GO TO Q45-EXIT.                                                      
033400 Q41-FIND-CLOSE-BRACKET.                                                  
033500     IF  WS-SCAN-CHAR(WS-POINTER) = ']'                                   
033600         MOVE WS-POINTER         TO WS-RIGHT-BRACKET                      
033700     END-IF.                                                              
033800 Q41-EXIT.                                                                
033900     EXIT.                                                                
033910 Q42-SCAN-AFTER-BRACKET.                                                  
033920     CONTINUE.                                                            
033930 Q42-EXIT.                                                                
033940     EXIT.                                                                
034000 Q45-EXIT.                                                                
034100     EXIT.                                                                
