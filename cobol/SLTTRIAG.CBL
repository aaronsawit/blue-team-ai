000100******************************************************************        
000200*                                                                *        
000300*    IDENTIFICATION DIVISION                                     *        
000400*                                                                *        
000500******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    SLTTRIAG.                                                 
000900 AUTHOR.        D. L. CLARK.                                              
001000 DATE-WRITTEN.  FEBRUARY 1989.                                            
001100 DATE-COMPILED.                                                           
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                                 
001300 SECURITY.      BATCH.                                                    
001400*REMARKS.       SECURITY LOG TRIAGE BATCH DRIVER.  READS THE              
001500*               RFC5424 SYSLOG FEED, CALLS THE PARSER, OPTIONALLY         
001600*               ENRICHES AND EVALUATES ALERT RULES, AND WRITES            
001700*               THE RUN SUMMARY AND DETAIL REPORT.                        
001800                                                                          
001900* CHANGE HISTORY ------------------------------------------------         
002000* 02/14/1989 DLC ORIGINAL PROGRAM, SINGLE-MODULE TRIAGE BATCH.            
002100* 06/02/1989 DLC SLT0003 SPLIT LINE-DECOMPOSITION LOGIC OUT INTO          
002200*               THE SLTPARSE SUBPROGRAM, CALLED PER INPUT LINE.           
002300* 06/19/1989 DLC SLT0004 ADDED BLANK/WHITESPACE LINE SKIP AHEAD           
002400*               OF THE PARSE CALL, PER USER REQUEST.                      
002500* 04/23/1990 KJO SLT0008 ADDED ENRICH-ENABLED UPSI SWITCH AND             
002600*               THE IOC-TABLE LOAD/ENRICH CALL TO SLTENRCH.               
002700* 05/02/1990 KJO SLT0009 TRIM CSV FIELDS ON IMPORT, SKIP ROWS             
002800*               WITH A BLANK INDICATOR VALUE.                             
002900* 03/19/1991 MTP SLT0015 ADDED RULES-ENABLED UPSI SWITCH AND THE          
003000*               WHOLE-TABLE CALL TO SLTRULES FOR ALERT OUTPUT.            
003100* 03/26/1991 MTP SLT0016 PARSED-RECORDS BLANKED ON THE SUMMARY            
003200*               LINE WHEN RULE MODE IS ON, PER REVIEW COMMENT.            
003300* 11/14/1994 KJO SLT0033 RAISED SYSLOG-IN LINE WIDTH TO 512 TO            
003400*               MATCH SLTPARSE'S RAW-LINE PARAMETER.                      
003500* 01/22/1999 MTP Y2K REVIEW.  NO CHANGE - ALL DATE/TIME FIELDS            
003600*               ARE PASSED THROUGH AS TEXT, NOT EDITED HERE.              
003700* 08/09/2001 RRT SLT0041 ADDED REPORT-TO-FILE UPSI SWITCH SO A            
003800*               RUN WITH NO OUTPUT FILE NAMED GOES TO SYSLST.             
003900* 05/30/2006 SYG SLT0064 RAISED PARSED-REC-TABLE, IOC-TABLE AND           
004000*               ALERT-TABLE SIZES TO MATCH SLTENRCH/SLTRULES.             
004100* 03/18/2013 RDM SLT0091 REWORKED THE DETAIL LINE FORMAT TO A             
004200*               TAGGED FIELD LIST, ADDED MATCHED-IOC TRAILER.             
004300* 09/26/2024 DLC SLT0142 ADDED IOC-HIT DETAIL LINE SUPPORT TO THE         
004400*               REPORT WRITER, SEE SLTRULES CHANGE HISTORY.               
004410* 02/11/2025 DLC SLT0143 WIDENED TRIAGE-LINE/WS-PRINT-LINE FROM           
004420*               132 TO 800 BYTES - THE OLD WIDTH TRUNCATED                
004430*               MSGID, SRC-IP, IOC-HITS AND MESSAGE OFF EVERY             
004440*               DETAIL LINE WRITTEN, PER REVIEW COMMENT.                  
004450* 02/11/2025 DLC SLT0143 PROMOTED WS-LEAD-POS AND WS-TRAIL-       DLC0211 
004460*               POS TO STANDALONE 77-LEVELS, PER SHOP                     
004470*               STANDARDS AUDIT.  NO LOGIC CHANGE.                        
004500* END OF HISTORY ------------------------------------------------         
004600                                                                          
004700/*****************************************************************        
004800*                                                                *        
004900*    ENVIRONMENT DIVISION                                        *        
005000*                                                                *        
005100******************************************************************        
005200 ENVIRONMENT DIVISION.                                                    
005300                                                                          
005400******************************************************************        
005500*    CONFIGURATION SECTION                                       *        
005600******************************************************************        
005700 CONFIGURATION SECTION.                                                   
005800                                                                          
005900 SOURCE-COMPUTER. IBM-2086-A04-140.                                       
006000 OBJECT-COMPUTER. IBM-2086-A04-140.                                       
006100                                                                          
006200 SPECIAL-NAMES.                                                           
006300     SYSLST IS PRINTER,                                                   
006400     UPSI-0 ON STATUS IS ENRICH-ENABLED,                                  
006500     UPSI-1 ON STATUS IS RULES-ENABLED,                                   
006600     UPSI-2 ON STATUS IS REPORT-TO-FILE.                                  
006700                                                                          
006800******************************************************************        
006900*    INPUT-OUTPUT SECTION                                        *        
007000******************************************************************        
007100 INPUT-OUTPUT SECTION.                                                    
007200                                                                          
007300 FILE-CONTROL.                                                            
007400                                                                          
007500     SELECT SYSLOG-IN                                                     
007600         ASSIGN TO SYSLOGIN                                               
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS SYSLOGIN-STAT.                                    
007900                                                                          
008000     SELECT IOC-CSV-IN                                                    
008100         ASSIGN TO IOCCSVIN                                               
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS IOCCSV-STAT.                                      
008400                                                                          
008500     SELECT TRIAGE-OUT                                                    
008600         ASSIGN TO TRIGOUT                                                
008700         ORGANIZATION IS LINE SEQUENTIAL                                  
008800         FILE STATUS IS TRIGOUT-STAT.                                     
008900                                                                          
009000/*****************************************************************        
009100*                                                                *        
009200*    DATA DIVISION                                               *        
009300*                                                                *        
009400******************************************************************        
009500 DATA DIVISION.                                                           
009600                                                                          
009700******************************************************************        
009800*    FILE SECTION                                                *        
009900******************************************************************        
010000 FILE SECTION.                                                            
010100                                                                          
010200 FD  SYSLOG-IN.                                                           
010300 01  SYSLOG-LINE                   PIC  X(512).                           
010400                                                                          
010500 FD  IOC-CSV-IN.                                                          
010600 01  IOC-CSV-LINE                  PIC  X(200).                           
010700                                                                          
010800 FD  TRIAGE-OUT.                                                          
010900 01  TRIAGE-LINE                   PIC  X(800).                           
011000                                                                          
011100******************************************************************        
011200*    WORKING-STORAGE SECTION                                     *        
011300******************************************************************        
011400 WORKING-STORAGE SECTION.                                                 
011500                                                                          
011600 01  WS-FIELDS.                                                           
011610* SCRATCH TRIM-SCAN SUBSCRIPTS, KEPT AS STANDALONE                        
011620* 77-LEVELS, NOT PART OF ANY GROUP - SLT0143.                             
011630 77  WS-LEAD-POS              PIC S9(04)   BINARY VALUE ZERO.             
011640 77  WS-TRAIL-POS             PIC S9(04)   BINARY VALUE ZERO.             
011650                                                                          
011700   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.        
011800   03  THIS-PGM                  PIC  X(08)   VALUE 'SLTTRIAG'.           
011900                                                                          
012000   03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.          
012100     88  RTC-OK                                VALUE ZERO.                
012200                                                                          
012300   03  WS-OUTPUT-MODE-SW         PIC  X(01)   VALUE 'R'.                  
012400     88  WS-MODE-IS-RECORD                    VALUE 'R'.                  
012500     88  WS-MODE-IS-ALERT                     VALUE 'A'.                  
012600                                                                          
012700   03  WS-IOC-HDR-SW             PIC  X(01)   VALUE 'Y'.                  
012800     88  WS-IOC-FIRST-ROW                     VALUE 'Y'.                  
012900     88  WS-IOC-NOT-FIRST-ROW                 VALUE 'N'.                  
013000                                                                          
013100   03  WS-SYSLOG-OPENED-SW       PIC  X(01)   VALUE 'N'.                  
013200     88  WS-SYSLOG-WAS-OPENED                 VALUE 'Y'.                  
013300   03  WS-TRIGOUT-OPENED-SW      PIC  X(01)   VALUE 'N'.                  
013400     88  WS-TRIGOUT-WAS-OPENED                VALUE 'Y'.                  
013500                                                                          
013600   03  WS-LINE-IDX               PIC S9(06)   BINARY VALUE ZERO.          
013700   03  WS-IOC-IDX                PIC S9(06)   BINARY VALUE ZERO.          
013800   03  WS-RPT-IDX                PIC S9(06)   BINARY VALUE ZERO.          
013900   03  WS-SUB                    PIC S9(04)   BINARY VALUE ZERO.          
014000   03  WS-SCAN-IDX                PIC S9(06)  BINARY VALUE ZERO.          
014100   03  WS-STR-PTR                PIC S9(04)   BINARY VALUE ZERO.          
014400   03  WS-FIELD-TRIM-LEN         PIC S9(04)   BINARY VALUE ZERO.          
014500                                                                          
014600 01  WS-FILE-STATUSES.                                                    
014700   03  SYSLOGIN-STAT             PIC  X(02)   VALUE '00'.                 
014800     88  SYSLOGIN-STAT-OK                     VALUE '00'.                 
014900     88  SYSLOGIN-STAT-EOF                    VALUE '10'.                 
015000   03  IOCCSV-STAT               PIC  X(02)   VALUE '00'.                 
015100     88  IOCCSV-STAT-OK                       VALUE '00'.                 
015200     88  IOCCSV-STAT-EOF                      VALUE '10'.                 
015300   03  TRIGOUT-STAT              PIC  X(02)   VALUE '00'.                 
015400     88  TRIGOUT-STAT-OK                      VALUE '00'.                 
015500                                                                          
015600 01  WS-RUN-SUMMARY.                                                      
015700   03  WS-TOTAL-LINES            PIC S9(06)   BINARY VALUE ZERO.          
015800   03  WS-PARSED-RECORDS         PIC S9(06)   BINARY VALUE ZERO.          
015900   03  WS-OUTPUT-RECORDS         PIC S9(06)   BINARY VALUE ZERO.          
016000   03  WS-IOC-ROWS-LOADED        PIC S9(06)   BINARY VALUE ZERO.          
016100                                                                          
016200 01  WS-EDIT-FIELDS.                                                      
016300   03  WS-TOTAL-LINES-ED         PIC  Z(5)9.                              
016400   03  WS-PARSED-RECORDS-ED      PIC  Z(5)9.                              
016500   03  WS-OUTPUT-RECORDS-ED      PIC  Z(5)9.                              
016600   03  WS-PRI-ED                 PIC  ZZ9.                                
016700   03  WS-VERSION-ED             PIC  Z9.                                 
016800   03  WS-IOC-COUNT-ED           PIC  Z9.                                 
016900   03  WS-FAIL-COUNT-ED          PIC  ZZZ9.                               
017000                                                                          
017100* SCRATCH AREA FOR BLANK/TRAILING-BLANK TRIM OF ONE SYSLOG LINE,          
017200* SAME SCAN IDIOM AS SLTPARSE'S Q10-TRIM-LINE.                            
017300 01  WS-LINE-SCAN-AREA           PIC  X(512)  VALUE SPACES.               
017400 01  WS-LINE-SCAN-TABLE REDEFINES WS-LINE-SCAN-AREA.                      
017500   03  WS-LINE-SCAN-CHAR         PIC  X(01)   OCCURS 512 TIMES.           
017600                                                                          
017700* SCRATCH AREA FOR LEADING/TRAILING TRIM OF ONE CSV FIELD.                
017800 01  WS-TRIM-AREA                PIC  X(64)   VALUE SPACES.               
017900 01  WS-TRIM-TABLE REDEFINES WS-TRIM-AREA.                                
018000   03  WS-TRIM-CHAR              PIC  X(01)   OCCURS 64 TIMES.            
018100 01  WS-TRIM-RESULT              PIC  X(64)   VALUE SPACES.               
018200                                                                          
018300* UNUSED BYTE-VIEW UTILITY AREA, SAME IDIOM AS VSECUSER'S                 
018400* EIGHT-BYTES, KEPT HANDY FOR FUTURE HALF-WORD DEBUG DISPLAYS.            
018500 01  WS-DOUBLE-WORD               PIC S9(09)  BINARY VALUE ZERO.          
018600 01  WS-EIGHT-BYTES REDEFINES WS-DOUBLE-WORD.                             
018700   03  FILLER                    PIC  X(02).                              
018800   03  WS-HALF-WORD              PIC S9(02)   BINARY.                     
018900                                                                          
019000 01  WS-RAW-CSV-FIELDS.                                                   
019100   03  WS-RAW-IOC-VALUE          PIC  X(64)   VALUE SPACES.               
019200   03  WS-RAW-IOC-TYPE           PIC  X(16)   VALUE SPACES.               
019300   03  WS-RAW-IOC-DESC           PIC  X(64)   VALUE SPACES.               
019400                                                                          
019500 01  WS-CSV-FIELDS.                                                       
019600   03  WS-CSV-IOC-VALUE          PIC  X(64)   VALUE SPACES.               
019700   03  WS-CSV-IOC-TYPE           PIC  X(16)   VALUE SPACES.               
019800   03  WS-CSV-IOC-DESC           PIC  X(64)   VALUE SPACES.               
019900                                                                          
020000 01  WS-PRINT-LINE               PIC  X(800)  VALUE SPACES.               
020100                                                                          
020200* PARAMETER AREA FOR THE CALL TO SLTPARSE.  FIELD NAMES MATCH             
020300* THE SUBPROGRAM'S OWN SLTPARSE-PARMS GROUP.                              
020400 01  WS-PARSE-PARMS.                                                      
020500   03  PARS-RAW-LINE             PIC  X(512).                             
020600   03  PARS-RTN-CODE             PIC S9(04)   BINARY.                     
020700     88  PARS-OK                              VALUE 0.                    
020800     88  PARS-UNSUPPORTED-FORMAT              VALUE 1.                    
020900                                                                          
021000* PARAMETER AREA FOR THE CALL TO SLTENRCH.                                
021100 01  WS-ENRICH-PARMS.                                                     
021200   03  ENRC-IOC-COUNT            PIC S9(04)   BINARY.                     
021300                                                                          
021400* PARAMETER AREA FOR THE CALL TO SLTRULES.                                
021500 01  WS-RULES-PARMS.                                                      
021600   03  RULS-RECORD-COUNT         PIC S9(06)   BINARY.                     
021700   03  RULS-ALERT-COUNT          PIC S9(06)   BINARY.                     
021800                                                                          
021900* ONE-RECORD SCRATCH AREA USED AS THE PARSED-REC PARAMETER ON             
022000* THE CALLS TO SLTPARSE AND SLTENRCH.                                     
022100 COPY SLTPREC.                                                            
022200                                                                          
022300* THE WATCH LIST, LOADED ONCE FROM THE IOC CSV FEED BELOW AND             
022400* PASSED DOWN READ-ONLY ON EVERY CALL TO SLTENRCH.  FIELD NAMES           
022500* MATCH SLTENRCH'S OWN LINKAGE COPY OF THIS TABLE.                        
022600 01  IOC-TABLE.                                                           
022700   03  IOC-TAB-ENTRY             OCCURS 500 TIMES.                        
022800     05  TAB-IOC-VALUE           PIC  X(64).                              
022900     05  TAB-IOC-TYPE            PIC  X(16).                              
023000     05  TAB-IOC-DESC            PIC  X(64).                              
023100                                                                          
023200* THE FULL PARSED/ENRICHED RECORD SET, BUILT BELOW AND PASSED             
023300* DOWN WHOLE TO SLTRULES.  FIELD NAMES MATCH SLTRULES' OWN                
023400* LINKAGE COPY OF THIS TABLE.                                             
023500 01  PARSED-REC-TABLE.                                                    
023600   03  PRT-ENTRY                 OCCURS 2000 TIMES.                       
023700     05  PRT-PRI                 PIC  9(03).                              
023800     05  PRT-VERSION             PIC  9(02).                              
023900     05  PRT-TIMESTAMP           PIC  X(25).                              
024000     05  PRT-HOST                PIC  X(32).                              
024100     05  PRT-APPNAME             PIC  X(16).                              
024200     05  PRT-PROCID              PIC  X(08).                              
024300     05  PRT-MSGID               PIC  X(08).                              
024400     05  PRT-STRUCT-DATA         PIC  X(64).                              
024500     05  PRT-MESSAGE             PIC  X(256).                             
024600     05  PRT-SRC-IP              PIC  X(15).                              
024700     05  PRT-IOC-HIT-COUNT       PIC  9(02).                              
024800     05  PRT-IOC-HITS            OCCURS 5 TIMES.                          
024900       07  PRT-IOC-VALUE         PIC  X(64).                              
025000       07  PRT-IOC-TYPE          PIC  X(16).                              
025100       07  PRT-IOC-DESC          PIC  X(64).                              
025200     05  FILLER                  PIC  X(13).                              
025300                                                                          
025400* ONE ENTRY PER ALERT RETURNED FROM SLTRULES, APPENDED IN THE             
025500* RULE-GROUP ORDER SLTRULES ITSELF BUILDS THEM IN.                        
025600 01  ALERT-TABLE.                                                         
025700   03  ALRT-ENTRY                OCCURS 3000 TIMES.                       
025800     05  ALRT-RULE-NAME          PIC  X(16).                              
025900     05  ALRT-HOST               PIC  X(32).                              
026000     05  ALRT-TIMESTAMP          PIC  X(25).                              
026100     05  ALRT-FAIL-COUNT         PIC  9(04).                              
026200     05  ALRT-DESCRIPTION        PIC  X(64).                              
026300     05  ALRT-IOC-DETAILS        OCCURS 5 TIMES.                          
026400       07  ALRT-IOC-VALUE        PIC  X(64).                              
026500       07  ALRT-IOC-TYPE         PIC  X(16).                              
026600       07  ALRT-IOC-DESC         PIC  X(64).                              
026700     05  FILLER                  PIC  X(11).                              
026800                                                                          
026900/*****************************************************************        
027000*                                                                *        
027100*    PROCEDURE DIVISION                                          *        
027200*                                                                *        
027300******************************************************************        
027400 PROCEDURE DIVISION.                                                      
027500                                                                          
027600******************************************************************        
027700*    MAINLINE ROUTINE                                            *        
027800******************************************************************        
027900 A00-MAINLINE-ROUTINE.                                                    
028000                                                                          
028100     PERFORM B10-INITIALIZATION  THRU B15-EXIT.                           
028200                                                                          
028300     IF  RTC-OK                                                           
028400         PERFORM C00-PROCESS-SYSLOG-IN                                    
028500                                   THRU C99-EXIT                          
028600           UNTIL SYSLOGIN-STAT-EOF                                        
028700                                                                          
028800         IF  ENRICH-ENABLED                                               
028900             PERFORM D00-LOAD-IOC-TABLE                                   
029000                                   THRU D09-EXIT                          
029100             IF  RTC-OK                                                   
029200                 PERFORM D50-ENRICH-RECORDS                               
029300                                   THRU D59-EXIT                          
029400             END-IF                                                       
029500         END-IF                                                           
029600                                                                          
029700         IF  RTC-OK                                                       
029800             IF  RULES-ENABLED                                            
029900                 PERFORM E00-RUN-RULE-ENGINE                              
030000                                   THRU E09-EXIT                          
030100             ELSE                                                         
030200                 PERFORM E50-COPY-RECORDS-TO-OUTPUT                       
030300                                   THRU E59-EXIT                          
030400             END-IF                                                       
030500             PERFORM F00-WRITE-REPORT                                     
030600                                   THRU F99-EXIT                          
030700         END-IF                                                           
030800     END-IF.                                                              
030900                                                                          
031000     PERFORM B20-TERMINATION     THRU B25-EXIT.                           
031100                                                                          
031200     MOVE RTC-CODE                TO RETURN-CODE.                         
031300                                                                          
031400     GOBACK.                                                              
031500                                                                          
031600/*****************************************************************        
031700*    PROGRAM INITIALIZATION ROUTINE                              *        
031800******************************************************************        
031900 B10-INITIALIZATION.                                                      
032000                                                                          
032100     OPEN INPUT SYSLOG-IN.                                                
032200     IF  SYSLOGIN-STAT-OK                                                 
032300         SET  WS-SYSLOG-WAS-OPENED                                        
032400                                   TO TRUE                                
032500     ELSE                                                                 
032600         DISPLAY 'SLTTRIAG: UNABLE TO OPEN SYSLOG-IN, STATUS='            
032700                  SYSLOGIN-STAT    UPON PRINTER                           
032800         MOVE 16                   TO RTC-CODE                            
032900     END-IF.                                                              
033000                                                                          
033100     IF  RTC-OK                                                           
033200     AND REPORT-TO-FILE                                                   
033300         OPEN OUTPUT TRIAGE-OUT                                           
033400         IF  TRIGOUT-STAT-OK                                              
033500             SET  WS-TRIGOUT-WAS-OPENED                                   
033600                                   TO TRUE                                
033700         ELSE                                                             
033800             DISPLAY 'SLTTRIAG: UNABLE TO OPEN TRIAGE-OUT, STAT='         
033900                      TRIGOUT-STAT UPON PRINTER                           
034000             MOVE 16               TO RTC-CODE                            
034100         END-IF                                                           
034200     END-IF.                                                              
034300                                                                          
034400 B15-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700/*****************************************************************        
034800*    PROGRAM TERMINATION ROUTINE                                 *        
034900******************************************************************        
035000 B20-TERMINATION.                                                         
035100                                                                          
035200     IF  WS-SYSLOG-WAS-OPENED                                             
035300         CLOSE SYSLOG-IN                                                  
035400     END-IF.                                                              
035500                                                                          
035600     IF  WS-TRIGOUT-WAS-OPENED                                            
035700         CLOSE TRIAGE-OUT                                                 
035800     END-IF.                                                              
035900                                                                          
036000 B25-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300/*****************************************************************        
036400*    READ, TRIM AND PARSE THE SYSLOG INPUT FILE                  *        
036500******************************************************************        
036600 C00-PROCESS-SYSLOG-IN.                                                   
036700                                                                          
036800     READ SYSLOG-IN   INTO WS-LINE-SCAN-AREA                              
036900       AT END                                                             
037000         CONTINUE                                                         
037100     END-READ.                                                            
037200     IF  SYSLOGIN-STAT-EOF                                                
037300         GO TO C99-EXIT                                                   
037400     END-IF.                                                              
037500                                                                          
037600     PERFORM C10-TRIM-LINE       THRU C15-EXIT.                           
037700     IF  WS-FIELD-TRIM-LEN = ZERO                                         
037800         GO TO C99-EXIT                                                   
037900     END-IF.                                                              
038000                                                                          
038100     ADD  1                      TO WS-TOTAL-LINES.                       
038200                                                                          
038300     IF  WS-LINE-IDX < 2000                                               
038400         PERFORM C20-CALL-PARSER THRU C25-EXIT                            
038500     ELSE                                                                 
038600         DISPLAY 'SLTTRIAG: PARSED-REC-TABLE FULL, LINE SKIPPED'          
038700                                   UPON PRINTER                           
038800     END-IF.                                                              
038900                                                                          
039000     GO TO C00-PROCESS-SYSLOG-IN.                                         
039100                                                                          
039200 C99-EXIT.                                                                
039300     EXIT.                                                                
039400                                                                          
039500 C10-TRIM-LINE.                                                           
039600                                                                          
039700     MOVE ZERO                    TO WS-FIELD-TRIM-LEN.                   
039800                                                                          
039900     PERFORM C11-SCAN-TRAILING   THRU C11-EXIT                            
040000       VARYING WS-TRAIL-POS FROM 512 BY -1                                
040100         UNTIL WS-TRAIL-POS < 1                                           
040200            OR WS-LINE-SCAN-CHAR(WS-TRAIL-POS) NOT = SPACE.               
040300                                                                          
040400     IF  WS-TRAIL-POS >= 1                                                
040500         MOVE WS-TRAIL-POS          TO WS-FIELD-TRIM-LEN                  
040600     END-IF.                                                              
040700                                                                          
040800 C15-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 C11-SCAN-TRAILING.                                                       
041200     CONTINUE.                                                            
041300 C11-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600 C20-CALL-PARSER.                                                         
041700                                                                          
041800     MOVE WS-LINE-SCAN-AREA        TO PARS-RAW-LINE.                      
041900     MOVE 0                        TO PARS-RTN-CODE.                      
042000     INITIALIZE PARSED-REC.                                               
042100                                                                          
042200     CALL 'SLTPARSE'            USING WS-PARSE-PARMS                      
042300                                       PARSED-REC.                        
042400                                                                          
042500     IF  PARS-UNSUPPORTED-FORMAT                                          
042600         DISPLAY 'SLTTRIAG: UNSUPPORTED FORMAT ON LINE '                  
042700                  WS-TOTAL-LINES   UPON PRINTER                           
042800         GO TO C25-EXIT                                                   
042900     END-IF.                                                              
043000                                                                          
043100     ADD  1                        TO WS-LINE-IDX                         
043200                                      WS-PARSED-RECORDS.                  
043300                                                                          
043400     MOVE PREC-PRI              TO PRT-PRI(WS-LINE-IDX).                  
043500     MOVE PREC-VERSION          TO PRT-VERSION(WS-LINE-IDX).              
043600     MOVE PREC-TIMESTAMP        TO PRT-TIMESTAMP(WS-LINE-IDX).            
043700     MOVE PREC-HOST             TO PRT-HOST(WS-LINE-IDX).                 
043800     MOVE PREC-APPNAME          TO PRT-APPNAME(WS-LINE-IDX).              
043900     MOVE PREC-PROCID           TO PRT-PROCID(WS-LINE-IDX).               
044000     MOVE PREC-MSGID            TO PRT-MSGID(WS-LINE-IDX).                
044100     MOVE PREC-STRUCT-DATA      TO PRT-STRUCT-DATA(WS-LINE-IDX).          
044200     MOVE PREC-MESSAGE          TO PRT-MESSAGE(WS-LINE-IDX).              
044300     MOVE PREC-SRC-IP           TO PRT-SRC-IP(WS-LINE-IDX).               
044400     MOVE PREC-IOC-HIT-COUNT    TO PRT-IOC-HIT-COUNT(WS-LINE-IDX).        
044500                                                                          
044600 C25-EXIT.                                                                
044700     EXIT.                                                                
044800                                                                          
044900/*****************************************************************        
045000*    LOAD THE IOC WATCH LIST FROM THE CSV FEED                   *        
045100******************************************************************        
045200 D00-LOAD-IOC-TABLE.                                                      
045300                                                                          
045400     OPEN INPUT IOC-CSV-IN.                                               
045500     IF  NOT IOCCSV-STAT-OK                                               
045600         DISPLAY 'SLTTRIAG: UNABLE TO OPEN IOC-CSV-IN, STATUS='           
045700                  IOCCSV-STAT      UPON PRINTER                           
045800         MOVE 16                   TO RTC-CODE                            
045900         GO TO D09-EXIT                                                   
046000     END-IF.                                                              
046100                                                                          
046200     SET  WS-IOC-FIRST-ROW         TO TRUE.                               
046300                                                                          
046400     PERFORM D10-READ-ONE-IOC-ROW THRU D19-EXIT                           
046500       UNTIL IOCCSV-STAT-EOF.                                             
046600                                                                          
046700     CLOSE IOC-CSV-IN.                                                    
046800                                                                          
046900 D09-EXIT.                                                                
047000     EXIT.                                                                
047100                                                                          
047200 D10-READ-ONE-IOC-ROW.                                                    
047300                                                                          
047400     READ IOC-CSV-IN   INTO WS-TRIM-AREA                                  
047500       AT END                                                             
047600         CONTINUE                                                         
047700     END-READ.                                                            
047800     IF  IOCCSV-STAT-EOF                                                  
047900         GO TO D19-EXIT                                                   
048000     END-IF.                                                              
048100                                                                          
048200     MOVE WS-TRIM-AREA             TO IOC-CSV-LINE.                       
048300                                                                          
048400     IF  WS-IOC-FIRST-ROW                                                 
048500         SET  WS-IOC-NOT-FIRST-ROW TO TRUE                                
048600         GO TO D19-EXIT                                                   
048700     END-IF.                                                              
048800                                                                          
048900     PERFORM D20-SPLIT-CSV-ROW   THRU D29-EXIT.                           
049000                                                                          
049100     IF  WS-CSV-IOC-VALUE = SPACES                                        
049200         GO TO D19-EXIT                                                   
049300     END-IF.                                                              
049400                                                                          
049500     IF  WS-IOC-IDX >= 500                                                
049600         GO TO D19-EXIT                                                   
049700     END-IF.                                                              
049800                                                                          
049900     ADD  1                        TO WS-IOC-IDX.                         
050000     MOVE WS-CSV-IOC-VALUE         TO TAB-IOC-VALUE(WS-IOC-IDX).          
050100     MOVE WS-CSV-IOC-TYPE          TO TAB-IOC-TYPE(WS-IOC-IDX).           
050200     MOVE WS-CSV-IOC-DESC          TO TAB-IOC-DESC(WS-IOC-IDX).           
050300     ADD  1                        TO WS-IOC-ROWS-LOADED.                 
050400                                                                          
050500 D19-EXIT.                                                                
050600     EXIT.                                                                
050700                                                                          
050800 D20-SPLIT-CSV-ROW.                                                       
050900                                                                          
051000     MOVE SPACES                   TO WS-RAW-IOC-VALUE                    
051100                                       WS-RAW-IOC-TYPE                    
051200                                       WS-RAW-IOC-DESC.                   
051300                                                                          
051400     UNSTRING IOC-CSV-LINE    DELIMITED BY ','                            
051500         INTO WS-RAW-IOC-VALUE                                            
051600              WS-RAW-IOC-TYPE                                             
051700              WS-RAW-IOC-DESC                                             
051800     END-UNSTRING.                                                        
051900                                                                          
052000     MOVE WS-RAW-IOC-VALUE         TO WS-TRIM-AREA.                       
052100     PERFORM D25-TRIM-CSV-FIELD  THRU D25-EXIT.                           
052200     MOVE WS-TRIM-RESULT           TO WS-CSV-IOC-VALUE.                   
052300                                                                          
052400     MOVE WS-RAW-IOC-TYPE          TO WS-TRIM-AREA.                       
052500     PERFORM D25-TRIM-CSV-FIELD  THRU D25-EXIT.                           
052600     MOVE WS-TRIM-RESULT           TO WS-CSV-IOC-TYPE.                    
052700                                                                          
052800     MOVE WS-RAW-IOC-DESC          TO WS-TRIM-AREA.                       
052900     PERFORM D25-TRIM-CSV-FIELD  THRU D25-EXIT.                           
053000     MOVE WS-TRIM-RESULT           TO WS-CSV-IOC-DESC.                    
053100                                                                          
053200 D29-EXIT.                                                                
053300     EXIT.                                                                
053400                                                                          
053500 D25-TRIM-CSV-FIELD.                                                      
053600                                                                          
053700     MOVE SPACES                   TO WS-TRIM-RESULT.                     
053800     MOVE ZERO                     TO WS-FIELD-TRIM-LEN.                  
053900                                                                          
054000     PERFORM D26-SCAN-TRAILING   THRU D26-EXIT                            
054100       VARYING WS-TRAIL-POS FROM 64 BY -1                                 
054200         UNTIL WS-TRAIL-POS < 1                                           
054300            OR WS-TRIM-CHAR(WS-TRAIL-POS) NOT = SPACE.                    
054400                                                                          
054500     IF  WS-TRAIL-POS < 1                                                 
054600         GO TO D25-EXIT                                                   
054700     END-IF.                                                              
054800                                                                          
054900     PERFORM D27-SCAN-LEADING    THRU D27-EXIT                            
055000       VARYING WS-LEAD-POS FROM 1 BY 1                                    
055100         UNTIL WS-LEAD-POS > WS-TRAIL-POS                                 
055200            OR WS-TRIM-CHAR(WS-LEAD-POS) NOT = SPACE.                     
055300                                                                          
055400     MOVE WS-TRIM-AREA(WS-LEAD-POS : WS-TRAIL-POS - WS-LEAD-POS           
055500                                                       + 1)               
055600                                   TO WS-TRIM-RESULT.                     
055700                                                                          
055800 D25-EXIT.                                                                
055900     EXIT.                                                                
056000                                                                          
056100 D26-SCAN-TRAILING.                                                       
056200     CONTINUE.                                                            
056300 D26-EXIT.                                                                
056400     EXIT.                                                                
056500                                                                          
056600 D27-SCAN-LEADING.                                                        
056700     CONTINUE.                                                            
056800 D27-EXIT.                                                                
056900     EXIT.                                                                
057000                                                                          
057100/*****************************************************************        
057200*    ENRICH EVERY PARSED RECORD AGAINST THE IOC TABLE            *        
057300******************************************************************        
057400 D50-ENRICH-RECORDS.                                                      
057500                                                                          
057600     MOVE WS-IOC-IDX               TO ENRC-IOC-COUNT.                     
057700                                                                          
057800     PERFORM D51-ENRICH-ONE-RECORD                                        
057900                                   THRU D51-EXIT                          
058000       VARYING WS-SCAN-IDX FROM 1 BY 1                                    
058100         UNTIL WS-SCAN-IDX > WS-LINE-IDX.                                 
058200                                                                          
058300 D59-EXIT.                                                                
058400     EXIT.                                                                
058500                                                                          
058600 D51-ENRICH-ONE-RECORD.                                                   
058700                                                                          
058800     INITIALIZE PARSED-REC.                                               
058900     MOVE PRT-PRI(WS-SCAN-IDX)        TO PREC-PRI.                        
059000     MOVE PRT-VERSION(WS-SCAN-IDX)    TO PREC-VERSION.                    
059100     MOVE PRT-TIMESTAMP(WS-SCAN-IDX)  TO PREC-TIMESTAMP.                  
059200     MOVE PRT-HOST(WS-SCAN-IDX)       TO PREC-HOST.                       
059300     MOVE PRT-APPNAME(WS-SCAN-IDX)    TO PREC-APPNAME.                    
059400     MOVE PRT-PROCID(WS-SCAN-IDX)     TO PREC-PROCID.                     
059500     MOVE PRT-MSGID(WS-SCAN-IDX)      TO PREC-MSGID.                      
059600     MOVE PRT-STRUCT-DATA(WS-SCAN-IDX) TO PREC-STRUCT-DATA.               
059700     MOVE PRT-MESSAGE(WS-SCAN-IDX)    TO PREC-MESSAGE.                    
059800     MOVE PRT-SRC-IP(WS-SCAN-IDX)     TO PREC-SRC-IP.                     
059900                                                                          
060000     CALL 'SLTENRCH'            USING WS-ENRICH-PARMS                     
060100                                       PARSED-REC                         
060200                                       IOC-TABLE.                         
060300                                                                          
060400     MOVE PREC-SRC-IP         TO PRT-SRC-IP(WS-SCAN-IDX).                 
060500     MOVE PREC-IOC-HIT-COUNT  TO PRT-IOC-HIT-COUNT(WS-SCAN-IDX).          
060600                                                                          
060700     PERFORM D52-COPY-ONE-IOC-HIT                                         
060800                                   THRU D52-EXIT                          
060900       VARYING WS-SUB FROM 1 BY 1                                         
061000         UNTIL WS-SUB > 5.                                                
061100                                                                          
061200 D51-EXIT.                                                                
061300     EXIT.                                                                
061400                                                                          
061500 D52-COPY-ONE-IOC-HIT.                                                    
061600                                                                          
061700     MOVE PREC-IOC-VALUE(WS-SUB)                                          
061800                       TO PRT-IOC-VALUE(WS-SCAN-IDX, WS-SUB).             
061900     MOVE PREC-IOC-TYPE(WS-SUB)                                           
062000                       TO PRT-IOC-TYPE(WS-SCAN-IDX, WS-SUB).              
062100     MOVE PREC-IOC-DESC(WS-SUB)                                           
062200                       TO PRT-IOC-DESC(WS-SCAN-IDX, WS-SUB).              
062300                                                                          
062400 D52-EXIT.                                                                
062500     EXIT.                                                                
062600                                                                          
062700/*****************************************************************        
062800*    RUN THE RULE ENGINE OVER THE WHOLE RECORD SET               *        
062900******************************************************************        
063000 E00-RUN-RULE-ENGINE.                                                     
063100                                                                          
063200     MOVE WS-LINE-IDX              TO RULS-RECORD-COUNT.                  
063300     MOVE 0                        TO RULS-ALERT-COUNT.                   
063400                                                                          
063500     CALL 'SLTRULES'            USING WS-RULES-PARMS                      
063600                                       PARSED-REC-TABLE                   
063700                                       ALERT-TABLE.                       
063800                                                                          
063900     SET  WS-MODE-IS-ALERT         TO TRUE.                               
064000     MOVE ZERO                     TO WS-PARSED-RECORDS.                  
064100     MOVE RULS-ALERT-COUNT         TO WS-OUTPUT-RECORDS.                  
064200                                                                          
064300 E09-EXIT.                                                                
064400     EXIT.                                                                
064500                                                                          
064600/*****************************************************************        
064700*    NO RULE MODE - THE PARSED RECORDS ARE THE OUTPUT SET        *        
064800******************************************************************        
064900 E50-COPY-RECORDS-TO-OUTPUT.                                              
065000                                                                          
065100     SET  WS-MODE-IS-RECORD        TO TRUE.                               
065200     MOVE WS-LINE-IDX              TO WS-OUTPUT-RECORDS.                  
065300                                                                          
065400 E59-EXIT.                                                                
065500     EXIT.                                                                
065600                                                                          
065700/*****************************************************************        
065800*    WRITE THE RUN SUMMARY AND ONE LINE PER OUTPUT RECORD        *        
065900******************************************************************        
066000 F00-WRITE-REPORT.                                                        
066100                                                                          
066200     PERFORM F05-WRITE-SUMMARY   THRU F05-EXIT.                           
066300                                                                          
066400     PERFORM F10-WRITE-ONE-DETAIL                                         
066500                                   THRU F19-EXIT                          
066600       VARYING WS-RPT-IDX FROM 1 BY 1                                     
066700         UNTIL WS-RPT-IDX > WS-OUTPUT-RECORDS.                            
066800                                                                          
066900 F99-EXIT.                                                                
067000     EXIT.                                                                
067100                                                                          
067200 F05-WRITE-SUMMARY.                                                       
067300                                                                          
067400     MOVE WS-TOTAL-LINES           TO WS-TOTAL-LINES-ED.                  
067500     MOVE WS-PARSED-RECORDS        TO WS-PARSED-RECORDS-ED.               
067600     MOVE WS-OUTPUT-RECORDS        TO WS-OUTPUT-RECORDS-ED.               
067700                                                                          
067800     MOVE SPACES                   TO WS-PRINT-LINE.                      
067900     STRING 'TOTAL-LINES=' WS-TOTAL-LINES-ED                              
068000            ' PARSED-RECORDS='    WS-PARSED-RECORDS-ED                    
068100            ' OUTPUT-RECORDS='    WS-OUTPUT-RECORDS-ED                    
068200         DELIMITED BY SIZE                                                
068300         INTO WS-PRINT-LINE                                               
068400     END-STRING.                                                          
068500                                                                          
068600     PERFORM F90-EMIT-LINE       THRU F90-EXIT.                           
068700                                                                          
068800 F05-EXIT.                                                                
068900     EXIT.                                                                
069000                                                                          
069100 F10-WRITE-ONE-DETAIL.                                                    
069200                                                                          
069300     MOVE SPACES                   TO WS-PRINT-LINE.                      
069400                                                                          
069500     IF  WS-MODE-IS-RECORD                                                
069600         PERFORM F20-FORMAT-RECORD-LINE                                   
069700                                   THRU F20-EXIT                          
069800     ELSE                                                                 
069900         PERFORM F30-FORMAT-ALERT-LINE                                    
070000                                   THRU F30-EXIT                          
070100     END-IF.                                                              
070200                                                                          
070300     PERFORM F90-EMIT-LINE       THRU F90-EXIT.                           
070400                                                                          
070500 F19-EXIT.                                                                
070600     EXIT.                                                                
070700                                                                          
070800 F20-FORMAT-RECORD-LINE.                                                  
070900                                                                          
071000     MOVE PRT-PRI(WS-RPT-IDX)          TO WS-PRI-ED.                      
071100     MOVE PRT-VERSION(WS-RPT-IDX)      TO WS-VERSION-ED.                  
071200     MOVE PRT-IOC-HIT-COUNT(WS-RPT-IDX) TO WS-IOC-COUNT-ED.               
071300                                                                          
071400     MOVE 1                        TO WS-STR-PTR.                         
071500     STRING 'PRI='       WS-PRI-ED                                        
071600            ' VERSION='  WS-VERSION-ED                                    
071700            ' TIMESTAMP=' PRT-TIMESTAMP(WS-RPT-IDX)                       
071800            ' HOST='     PRT-HOST(WS-RPT-IDX)                             
071900            ' APPNAME='  PRT-APPNAME(WS-RPT-IDX)                          
072000            ' PROCID='   PRT-PROCID(WS-RPT-IDX)                           
072100            ' MSGID='    PRT-MSGID(WS-RPT-IDX)                            
072200            ' SRC-IP='   PRT-SRC-IP(WS-RPT-IDX)                           
072300            ' IOC-HITS=' WS-IOC-COUNT-ED                                  
072400            ' MESSAGE='  PRT-MESSAGE(WS-RPT-IDX)                          
072500         DELIMITED BY SIZE                                                
072600         INTO WS-PRINT-LINE                                               
072700         WITH POINTER WS-STR-PTR                                          
072800     END-STRING.                                                          
072900                                                                          
073000     PERFORM F25-APPEND-ONE-IOC-VALUE                                     
073100                                   THRU F25-EXIT                          
073200       VARYING WS-SUB FROM 1 BY 1                                         
073300         UNTIL WS-SUB > PRT-IOC-HIT-COUNT(WS-RPT-IDX)                     
073400            OR WS-SUB > 5.                                                
073500                                                                          
073600 F20-EXIT.                                                                
073700     EXIT.                                                                
073800                                                                          
073900 F25-APPEND-ONE-IOC-VALUE.                                                
074000                                                                          
074100     STRING ' IOC=' PRT-IOC-VALUE(WS-RPT-IDX, WS-SUB)                     
074200         DELIMITED BY SIZE                                                
074300         INTO WS-PRINT-LINE                                               
074400         WITH POINTER WS-STR-PTR                                          
074500     END-STRING.                                                          
074600                                                                          
074700 F25-EXIT.                                                                
074800     EXIT.                                                                
074900                                                                          
075000 F30-FORMAT-ALERT-LINE.                                                   
075100                                                                          
075200     MOVE ALRT-FAIL-COUNT(WS-RPT-IDX) TO WS-FAIL-COUNT-ED.                
075300                                                                          
075400     MOVE 1                        TO WS-STR-PTR.                         
075500     STRING 'RULE='      ALRT-RULE-NAME(WS-RPT-IDX)                       
075600            ' HOST='     ALRT-HOST(WS-RPT-IDX)                            
075700            ' TIMESTAMP=' ALRT-TIMESTAMP(WS-RPT-IDX)                      
075800            ' COUNT='    WS-FAIL-COUNT-ED                                 
075900            ' DESCRIPTION=' ALRT-DESCRIPTION(WS-RPT-IDX)                  
076000         DELIMITED BY SIZE                                                
076100         INTO WS-PRINT-LINE                                               
076200         WITH POINTER WS-STR-PTR                                          
076300     END-STRING.                                                          
076400                                                                          
076500     PERFORM F35-APPEND-ONE-ALERT-IOC                                     
076600                                   THRU F35-EXIT                          
076700       VARYING WS-SUB FROM 1 BY 1                                         
076800         UNTIL WS-SUB > 5                                                 
076900            OR ALRT-IOC-VALUE(WS-RPT-IDX, WS-SUB) = SPACES.               
077000                                                                          
077100 F30-EXIT.                                                                
077200     EXIT.                                                                
077300                                                                          
077400 F35-APPEND-ONE-ALERT-IOC.                                                
077500                                                                          
077600     STRING ' IOC=' ALRT-IOC-VALUE(WS-RPT-IDX, WS-SUB)                    
077700         DELIMITED BY SIZE                                                
077800         INTO WS-PRINT-LINE                                               
077900         WITH POINTER WS-STR-PTR                                          
078000     END-STRING.                                                          
078100                                                                          
078200 F35-EXIT.                                                                
078300     EXIT.                                                                
078400                                                                          
078500 F90-EMIT-LINE.                                                           
078600                                                                          
078700     IF  REPORT-TO-FILE                                                   
078800         MOVE WS-PRINT-LINE        TO TRIAGE-LINE                         
078900         WRITE TRIAGE-LINE                                                
079000     ELSE                                                                 
079100         DISPLAY WS-PRINT-LINE     UPON PRINTER                           
079200     END-IF.                                                              
079300                                                                          
079400 F90-EXIT.                                                                
079500     EXIT.                                                                
