000100******************************************************************        
000200*                                                                *        
000300*    IDENTIFICATION DIVISION                                     *        
000400*                                                                *        
000500******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    SLTRULES.                                                 
000900 AUTHOR.        M. T. PRUITT.                                             
001000 DATE-WRITTEN.  MARCH 1991.                                               
001100 DATE-COMPILED.                                                           
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                                 
001300 SECURITY.      BATCH.                                                    
001400*REMARKS.       SCAN THE FULL PARSED/ENRICHED RECORD SET AND              
001500*               PRODUCE SSH BRUTE-FORCE, NON-ROOT CRON, AND               
001600*               IOC-HIT ALERT RECORDS FOR THE TRIAGE REPORT.              
001700                                                                          
001800* CHANGE HISTORY ------------------------------------------------         
001900* 03/14/1991 MTP ORIGINAL PROGRAM.  SLT0015.                      MTP0314 
002000* 09/02/1992 MTP SLIDING WINDOW NOW STOPS AT THE FIRST HOST       MTP0902 
002100*            START TIME THAT QUALIFIES, PER SLT0019.                      
002200* 11/09/1994 KJO SHARE THE SORT-WKFILE CONTROL-BREAK PATTERN      KJO1109 
002300*            WITH IESCNTLO, SLT0033.                                      
002400* 01/18/1999 MTP Y2K READINESS REVIEW - TIMESTAMP DAY-COUNT       MTP0118 
002500*            MATH BELOW USES A 4-DIGIT YEAR THROUGHOUT AND                
002600*            THE GREGORIAN LEAP RULE, NOT A 2-DIGIT WINDOW.               
002700*            NO CHANGE MADE.                                              
002800* 05/30/2006 SYG RAISE PARSED-REC-TABLE AND ALERT-TABLE SIZES     SYG0530 
002900*            FOR THE LARGER COLLECTOR FEED, SLT0064.                      
003000* 03/11/2013 RDM CRON RULE NOW TESTS FOR THE LITERAL '(ROOT)'     RDM0311 
003100*            PREFIX ONLY, NOT A CASE-FOLDED COMPARE, PER                  
003200*            SLT0091.                                                     
003300* 09/26/2024 DLC ADD THE IOC-HIT RULE AND THE MATCHED-IOC         DLC0926 
003400*            COPY-DOWN INTO THE ALERT RECORD, PER SLT0142.                
003410* 02/11/2025 DLC SLT0143 ADDED SPECIAL-NAMES (SYSLST) AND         DLC0211 
003420*               TWO 77-LEVEL SCAN ITEMS, PER SHOP STANDARDS               
003430*               AUDIT.  SEE SLTTRIAG CHANGE HISTORY FOR THE               
003440*               SAME REVIEW'S REPORT-BUFFER WIDTH FIX.                    
003500* END OF HISTORY ------------------------------------------------         
003600                                                                          
003700/*****************************************************************        
003800*                                                                *        
003900*    ENVIRONMENT DIVISION                                        *        
004000*                                                                *        
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300                                                                          
004400******************************************************************        
004500*    CONFIGURATION SECTION                                       *        
004600******************************************************************        
004700 CONFIGURATION SECTION.                                                   
004800                                                                          
004900 SOURCE-COMPUTER. IBM-2086-A04-140.                                       
005000 OBJECT-COMPUTER. IBM-2086-A04-140.                                       
005010                                                                          
005020 SPECIAL-NAMES.                                                           
005030     SYSLST IS PRINTER.                                                   
005100                                                                          
005200******************************************************************        
005300*    INPUT-OUTPUT SECTION                                        *        
005400******************************************************************        
005500 INPUT-OUTPUT SECTION.                                                    
005600                                                                          
005700 FILE-CONTROL.                                                            
005800                                                                          
005900     SELECT SORT-WKFILE                                                   
006000         ASSIGN TO SYS001-UT-SORTWK1.                                     
006100                                                                          
006200/*****************************************************************        
006300*                                                                *        
006400*    DATA DIVISION                                               *        
006500*                                                                *        
006600******************************************************************        
006700 DATA DIVISION.                                                           
006800                                                                          
006900 SD  SORT-WKFILE.                                                         
007000 01  SORT-RECORD.                                                         
007100   03  SORT-HOST                 PIC  X(32).                              
007200   03  SORT-SECONDS              PIC S9(11)   BINARY.                     
007300   03  SORT-TIMESTAMP-TEXT       PIC  X(25).                              
007400                                                                          
007500******************************************************************        
007600*    WORKING-STORAGE SECTION                                     *        
007700******************************************************************        
007800 WORKING-STORAGE SECTION.                                                 
007900                                                                          
007910* SCRATCH SUBSCRIPT/TALLY ITEMS FOR THE IOC-HIT COPY AND                  
007920* MESSAGE-SCAN PARAGRAPHS BELOW - STANDALONE 77-LEVELS.                   
007930 77  WS-SUB                     PIC S9(04)   BINARY.                      
007940 77  WS-TALLY                   PIC S9(04)   BINARY.                      
007950                                                                          
008000 01  WS-FIELDS.                                                           
008100   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.        
008200   03  THIS-PGM                  PIC  X(08)   VALUE 'SLTRULES'.           
008300                                                                          
008400   03  WS-CAND-IDX               PIC S9(06)   BINARY.                     
008500   03  WS-SCAN-IDX               PIC S9(06)   BINARY.                     
008800                                                                          
008900   03  WS-CURRENT-HOST           PIC  X(32)   VALUE SPACES.               
009000   03  WS-HOST-TIME-COUNT        PIC S9(04)   BINARY VALUE 0.             
009100   03  WS-WIN-I                  PIC S9(04)   BINARY.                     
009200   03  WS-WIN-J                  PIC S9(04)   BINARY.                     
009300   03  WS-WIN-COUNT              PIC S9(04)   BINARY.                     
009400   03  WS-COUNT-START            PIC S9(04)   BINARY.                     
009500                                                                          
009600   03  WS-ALERT-SW               PIC  X(01)   VALUE 'N'.                  
009700     88  WS-ALERT-EMITTED                     VALUE 'Y'.                  
009800     88  WS-ALERT-NOT-EMITTED                 VALUE 'N'.                  
009900                                                                          
010000   03  WS-COUNT-EDIT             PIC  ZZZ9.                               
010100                                                                          
010200*  TIMESTAMP-TO-COMPARABLE-SECONDS WORK AREA.  NO INTRINSIC               
010300*  FUNCTIONS ARE USED HERE - THE GREGORIAN DAY COUNT IS HAND              
010400*  FIGURED THE SAME WAY A DESK CALENDAR CONVERSION WOULD BE.              
010500 01  WS-TIMESTAMP-FIELDS.                                                 
010600   03  WS-CONV-TIMESTAMP         PIC  X(25).                              
010700   03  WS-YEAR-TEXT              PIC  X(04).                              
010800   03  WS-MONTH-TEXT             PIC  X(02).                              
010900   03  WS-DAY-TEXT               PIC  X(02).                              
011000   03  WS-HOUR-TEXT              PIC  X(02).                              
011100   03  WS-MIN-TEXT               PIC  X(02).                              
011200   03  WS-SEC-TEXT               PIC  X(02).                              
011300   03  WS-YEAR                   PIC  9(04).                              
011400   03  WS-MONTH                  PIC  9(02).                              
011500   03  WS-DAY                    PIC  9(02).                              
011600   03  WS-HOUR                   PIC  9(02).                              
011700   03  WS-MIN                    PIC  9(02).                              
011800   03  WS-SEC                    PIC  9(02).                              
011900   03  WS-TEMP1                  PIC S9(09)   BINARY.                     
012000   03  WS-TEMP2                  PIC S9(09)   BINARY.                     
012100   03  WS-TEMP3                  PIC S9(09)   BINARY.                     
012200   03  WS-REM1                   PIC S9(09)   BINARY.                     
012300   03  WS-REM2                   PIC S9(09)   BINARY.                     
012400   03  WS-REM3                   PIC S9(09)   BINARY.                     
012500   03  WS-CUM-MONTH-DAYS         PIC S9(09)   BINARY.                     
012600   03  WS-DAY-COUNT              PIC S9(09)   BINARY.                     
012700   03  WS-TOTAL-SECONDS          PIC S9(11)   BINARY.                     
012800   03  WS-LEAP-SW                PIC  X(01)   VALUE 'N'.                  
012900     88  WS-IS-LEAP-YEAR                      VALUE 'Y'.                  
013000     88  WS-IS-NOT-LEAP-YEAR                  VALUE 'N'.                  
013100   03  WS-TIMESTAMP-SW           PIC  X(01)   VALUE 'N'.                  
013200     88  WS-TIMESTAMP-OK                      VALUE 'Y'.                  
013300     88  WS-TIMESTAMP-BAD                     VALUE 'N'.                  
013400                                                                          
013500*  CUMULATIVE NON-LEAP DAYS BEFORE EACH MONTH, INDEXED DIRECTLY           
013600*  BY MONTH NUMBER - NO SCAN LOOP IS NEEDED TO LOOK ONE UP.               
013700 01  WS-CUM-DAYS-TEXT            PIC  X(36)   VALUE                       
013800       '000031059090120151181212243273304334'.                            
013900 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-TEXT.                        
014000   03  WS-CUM-DAYS-ENTRY         PIC  9(03)   OCCURS 12 TIMES.            
014100                                                                          
014200*  GENERAL BYTE-ENCODED-NUMBER WORK AREA (GENERAL UTILITY, NOT            
014300*  CURRENTLY CALLED FOR IN THIS PROGRAM'S LOGIC).                         
014400 01  WS-DOUBLE-WORD              PIC S9(11)   BINARY.                     
014500 01  WS-EIGHT-BYTES   REDEFINES WS-DOUBLE-WORD.                           
014600   03  FILLER                    PIC  X(04).                              
014700   03  WS-HALF-WORD              PIC S9(04)   BINARY.                     
014800                                                                          
014900*  ALTERNATE VIEW OF THE WORKING TIMESTAMP TEXT, CARRIED FOR              
015000*  THE SAME REASON SLTPARSE KEEPS ITS UNUSED NUMERIC VIEWS -              
015100*  ONE PLACE A DEBUGGING DISPLAY COULD PULL JUST THE YEAR.                
015200 01  WS-CONV-TS-PARTS REDEFINES WS-CONV-TIMESTAMP.                        
015300   03  WS-CONV-TS-YEAR-PART      PIC  X(04).                              
015400   03  FILLER                    PIC  X(21).                              
015500                                                                          
015600*  PER-HOST ASCENDING FAILURE TIME/TIMESTAMP-TEXT TABLES, BUILT           
015700*  BY THE SORT OUTPUT PROCEDURE BELOW WHILE ONE HOST'S KEY                
015800*  GROUP IS BEING RETURNED.                                               
015900 01  WS-HOST-TABLES.                                                      
016000   03  WS-HOST-TIME-ENTRY        PIC S9(11)   BINARY                      
016100                                  OCCURS 2000 TIMES.                      
016200   03  WS-HOST-TS-ENTRY          PIC  X(25)                               
016300                                  OCCURS 2000 TIMES.                      
016400                                                                          
016500/*****************************************************************        
016600*                                                                *        
016700*    LINKAGE SECTION                                             *        
016800*                                                                *        
016900******************************************************************        
017000 LINKAGE SECTION.                                                         
017100                                                                          
017200 01  SLTRULES-PARMS.                                                      
017300   03  RULS-RECORD-COUNT         PIC S9(06)   BINARY.                     
017400   03  RULS-ALERT-COUNT          PIC S9(06)   BINARY.                     
017500                                                                          
017600*  THE FULL PARSED/ENRICHED RECORD SET, LOADED AND PASSED DOWN            
017700*  ONCE BY THE BATCH DRIVER.  FIELD NAMES MATCH SLTPREC BUT THE           
017800*  GROUP IS WRITTEN OUT DIRECTLY RATHER THAN COPIED, SINCE THE            
017900*  OCCURS TABLE NEEDS ITS OWN NESTING - SAME REASONING AS                 
018000*  SLTENRCH'S IOC-TABLE.                                                  
018100 01  PARSED-REC-TABLE.                                                    
018200   03  PRT-ENTRY  OCCURS 2000 TIMES INDEXED BY PRT-IDX.                   
018300     05  PRT-PRI                 PIC  9(03).                              
018400     05  PRT-VERSION             PIC  9(02).                              
018500     05  PRT-TIMESTAMP           PIC  X(25).                              
018600     05  PRT-HOST                PIC  X(32).                              
018700     05  PRT-APPNAME             PIC  X(16).                              
018800     05  PRT-PROCID              PIC  X(08).                              
018900     05  PRT-MSGID               PIC  X(08).                              
019000     05  PRT-STRUCT-DATA         PIC  X(64).                              
019100     05  PRT-MESSAGE             PIC  X(256).                             
019200     05  PRT-SRC-IP              PIC  X(15).                              
019300     05  PRT-IOC-HIT-COUNT       PIC  9(02).                              
019400     05  PRT-IOC-HITS  OCCURS 5 TIMES.                                    
019500       07  PRT-IOC-VALUE         PIC  X(64).                              
019600       07  PRT-IOC-TYPE          PIC  X(16).                              
019700       07  PRT-IOC-DESC          PIC  X(64).                              
019800     05  FILLER                  PIC  X(13).                              
019900                                                                          
020000*  ONE ENTRY PER ALERT EMITTED BELOW, APPENDED IN RULE-GROUP              
020100*  ORDER (BRUTE-FORCE, THEN CRON, THEN IOC) AS SLTALERT LAYS              
020200*  OUT A SINGLE ALERT-REC.                                                
020300 01  ALERT-TABLE.                                                         
020400   03  ALRT-ENTRY  OCCURS 3000 TIMES INDEXED BY ALRT-IDX.                 
020500     05  ALRT-RULE-NAME          PIC  X(16).                              
020600     05  ALRT-HOST               PIC  X(32).                              
020700     05  ALRT-TIMESTAMP          PIC  X(25).                              
020800     05  ALRT-FAIL-COUNT         PIC  9(04).                              
020900     05  ALRT-DESCRIPTION        PIC  X(64).                              
021000     05  ALRT-IOC-DETAILS  OCCURS 5 TIMES.                                
021100       07  ALRT-IOC-VALUE        PIC  X(64).                              
021200       07  ALRT-IOC-TYPE         PIC  X(16).                              
021300       07  ALRT-IOC-DESC         PIC  X(64).                              
021400     05  FILLER                  PIC  X(11).                              
021500                                                                          
021600/*****************************************************************        
021700*                                                                *        
021800*    PROCEDURE DIVISION                                          *        
021900*                                                                *        
022000******************************************************************        
022100 PROCEDURE DIVISION USING SLTRULES-PARMS                                  
022200                           PARSED-REC-TABLE                               
022300                           ALERT-TABLE.                                   
022400                                                                          
022500******************************************************************        
022600*    MAINLINE ROUTINE                                            *        
022700******************************************************************        
022800 A00-MAINLINE-ROUTINE.                                                    
022900                                                                          
023000     MOVE 0                      TO RULS-ALERT-COUNT.                     
023100     MOVE SPACES                 TO WS-CURRENT-HOST.                      
023200     MOVE 0                      TO WS-HOST-TIME-COUNT.                   
023300                                                                          
023400     SORT SORT-WKFILE                                                     
023500                 ON ASCENDING KEY SORT-HOST SORT-SECONDS                  
023600          INPUT  PROCEDURE IS                                             
023700                 C00-BUILD-SSH-CANDIDATES THRU C99-EXIT                   
023800          OUTPUT PROCEDURE IS                                             
023900                 E00-SCAN-BRUTEFORCE      THRU E99-EXIT.                  
024000                                                                          
024100     PERFORM F00-SCAN-CRON-JOBS  THRU F99-EXIT.                           
024200     PERFORM G00-SCAN-IOC-HITS   THRU G99-EXIT.                           
024300                                                                          
024400     GOBACK.                                                              
024500                                                                          
024600/*****************************************************************        
024700*    INPUT PROCEDURE - SELECT SSHD FAILURE RECORDS AND RELEASE  *         
024800*    ONE SORT-RECORD PER CANDIDATE, KEYED BY HOST/SECONDS.       *        
024900******************************************************************        
025000 C00-BUILD-SSH-CANDIDATES.                                                
025100                                                                          
025200     PERFORM C10-TEST-ONE-RECORD THRU C10-EXIT                            
025300         VARYING WS-CAND-IDX FROM 1 BY 1                                  
025400           UNTIL WS-CAND-IDX > RULS-RECORD-COUNT.                         
025500                                                                          
025600 C99-EXIT.                                                                
025700     EXIT.                                                                
025800                                                                          
025900 C10-TEST-ONE-RECORD.                                                     
026000                                                                          
026100     IF  PRT-APPNAME(WS-CAND-IDX) NOT = 'sshd'                            
026200         GO TO C10-EXIT                                                   
026300     END-IF.                                                              
026400                                                                          
026500     MOVE 0                      TO WS-TALLY.                             
026600     INSPECT PRT-MESSAGE(WS-CAND-IDX) TALLYING WS-TALLY                   
026700         FOR ALL 'Failed password'.                                       
026800     IF  WS-TALLY = 0                                                     
026900         INSPECT PRT-MESSAGE(WS-CAND-IDX) TALLYING WS-TALLY               
027000             FOR ALL 'authentication failure'                             
027100     END-IF.                                                              
027200     IF  WS-TALLY = 0                                                     
027300         GO TO C10-EXIT                                                   
027400     END-IF.                                                              
027500                                                                          
027600     MOVE PRT-TIMESTAMP(WS-CAND-IDX) TO WS-CONV-TIMESTAMP.                
027700     PERFORM P40-CONVERT-TIMESTAMP THRU P45-EXIT.                         
027800     IF  WS-TIMESTAMP-BAD                                                 
027900         GO TO C10-EXIT                                                   
028000     END-IF.                                                              
028100                                                                          
028200     MOVE PRT-HOST(WS-CAND-IDX)  TO SORT-HOST.                            
028300     MOVE WS-TOTAL-SECONDS       TO SORT-SECONDS.                         
028400     MOVE PRT-TIMESTAMP(WS-CAND-IDX) TO SORT-TIMESTAMP-TEXT.              
028500     RELEASE SORT-RECORD.                                                 
028600                                                                          
028700 C10-EXIT.                                                                
028800     EXIT.                                                                
028900                                                                          
029000/*****************************************************************        
029100*    OUTPUT PROCEDURE - CONTROL BREAK ON HOST.  EACH HOST'S      *        
029200*    ASCENDING FAILURE TIMES ARE ACCUMULATED, THEN SLID OVER     *        
029300*    ON THE BREAK (AND AT END OF THE SORTED FILE).               *        
029400******************************************************************        
029500 E00-SCAN-BRUTEFORCE.                                                     
029600                                                                          
029700     RETURN SORT-WKFILE RECORD                                            
029800         AT END GO TO E05-FINAL-HOST                                      
029900     END-RETURN.                                                          
030000                                                                          
030100     IF  SORT-HOST NOT = WS-CURRENT-HOST                                  
030200         IF  WS-HOST-TIME-COUNT > 0                                       
030300             PERFORM E50-SLIDING-WINDOW THRU E55-EXIT                     
030400         END-IF                                                           
030500         MOVE SORT-HOST          TO WS-CURRENT-HOST                       
030600         MOVE 0                  TO WS-HOST-TIME-COUNT                    
030700     END-IF.                                                              
030800                                                                          
030900     ADD 1                       TO WS-HOST-TIME-COUNT.                   
031000     MOVE SORT-SECONDS           TO                                       
031100         WS-HOST-TIME-ENTRY(WS-HOST-TIME-COUNT).                          
031200     MOVE SORT-TIMESTAMP-TEXT    TO                                       
031300         WS-HOST-TS-ENTRY(WS-HOST-TIME-COUNT).                            
031400     GO TO E00-SCAN-BRUTEFORCE.                                           
031500                                                                          
031600 E05-FINAL-HOST.                                                          
031700                                                                          
031800     IF  WS-HOST-TIME-COUNT > 0                                           
031900         PERFORM E50-SLIDING-WINDOW THRU E55-EXIT                         
032000     END-IF.                                                              
032100                                                                          
032200 E99-EXIT.                                                                
032300     EXIT.                                                                
032400                                                                          
032500*  SPEC RULE: FOR THE FIRST START TIME (IN ASCENDING ORDER)               
032600*  WHOSE 60-SECOND WINDOW HOLDS MORE THAN 5 FAILURES, EMIT ONE            
032700*  ALERT FOR THE HOST AND STOP - NO SECOND ALERT PER HOST.                
032800 E50-SLIDING-WINDOW.                                                      
032900                                                                          
033000     SET WS-ALERT-NOT-EMITTED    TO TRUE.                                 
033100     PERFORM E51-TRY-ONE-START THRU E51-EXIT                              
033200         VARYING WS-WIN-I FROM 1 BY 1                                     
033300           UNTIL WS-WIN-I > WS-HOST-TIME-COUNT                            
033400              OR WS-ALERT-EMITTED.                                        
033500                                                                          
033600 E55-EXIT.                                                                
033700     EXIT.                                                                
033800                                                                          
033900 E51-TRY-ONE-START.                                                       
034000                                                                          
034100     MOVE WS-WIN-I               TO WS-WIN-J.                             
034200     MOVE 0                      TO WS-WIN-COUNT.                         
034300     PERFORM E52-COUNT-IN-WINDOW THRU E52-EXIT                            
034400         UNTIL WS-WIN-J > WS-HOST-TIME-COUNT                              
034500            OR WS-HOST-TIME-ENTRY(WS-WIN-J) >                             
034600               WS-HOST-TIME-ENTRY(WS-WIN-I) + 59.                         
034700                                                                          
034800     IF  WS-WIN-COUNT > 5                                                 
034900         PERFORM E60-EMIT-BRUTEFORCE-ALERT THRU E65-EXIT                  
035000         SET WS-ALERT-EMITTED    TO TRUE                                  
035100     END-IF.                                                              
035200                                                                          
035300 E51-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 E52-COUNT-IN-WINDOW.                                                     
035700                                                                          
035800     ADD 1                       TO WS-WIN-COUNT.                         
035900     ADD 1                       TO WS-WIN-J.                             
036000                                                                          
036100 E52-EXIT.                                                                
036200     EXIT.                                                                
036300                                                                          
036400 E60-EMIT-BRUTEFORCE-ALERT.                                               
036500                                                                          
036600     ADD 1                       TO RULS-ALERT-COUNT.                     
036700     MOVE 'ssh_bruteforce'       TO                                       
036800         ALRT-RULE-NAME(RULS-ALERT-COUNT).                                
036900     MOVE WS-CURRENT-HOST        TO                                       
037000         ALRT-HOST(RULS-ALERT-COUNT).                                     
037100     MOVE WS-HOST-TS-ENTRY(WS-WIN-I) TO                                   
037200         ALRT-TIMESTAMP(RULS-ALERT-COUNT).                                
037300     MOVE WS-WIN-COUNT            TO                                      
037400         ALRT-FAIL-COUNT(RULS-ALERT-COUNT).                               
037500                                                                          
037600     MOVE WS-WIN-COUNT           TO WS-COUNT-EDIT.                        
037700     MOVE 1                      TO WS-COUNT-START.                       
037800     PERFORM E61-SKIP-LEAD-BLANK THRU E61-EXIT                            
037900         VARYING WS-COUNT-START FROM 1 BY 1                               
038000           UNTIL WS-COUNT-START > 4                                       
038100              OR WS-COUNT-EDIT(WS-COUNT-START:1) NOT = SPACE.             
038200                                                                          
038300     STRING WS-COUNT-EDIT(WS-COUNT-START:)   DELIMITED BY SIZE            
038400            ' SSH FAILURES IN 60S'           DELIMITED BY SIZE            
038500               INTO ALRT-DESCRIPTION(RULS-ALERT-COUNT).                   
038600                                                                          
038700 E65-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000 E61-SKIP-LEAD-BLANK.                                                     
039100     CONTINUE.                                                            
039200 E61-EXIT.                                                                
039300     EXIT.                                                                
039400                                                                          
039500/*****************************************************************        
039600*    NON-ROOT CRON RULE - ONE ALERT PER QUALIFYING RECORD.       *        
039700******************************************************************        
039800 F00-SCAN-CRON-JOBS.                                                      
039900                                                                          
040000     PERFORM F10-TEST-ONE-CRON-REC THRU F10-EXIT                          
040100         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
040200           UNTIL WS-SCAN-IDX > RULS-RECORD-COUNT.                         
040300                                                                          
040400 F99-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700 F10-TEST-ONE-CRON-REC.                                                   
040800                                                                          
040900     IF  PRT-APPNAME(WS-SCAN-IDX) NOT = 'cron'                            
041000         GO TO F10-EXIT                                                   
041100     END-IF.                                                              
041200                                                                          
041300     IF  PRT-MESSAGE(WS-SCAN-IDX) (1:6) = '(root)'                        
041400         GO TO F10-EXIT                                                   
041500     END-IF.                                                              
041600                                                                          
041700     ADD 1                       TO RULS-ALERT-COUNT.                     
041800     MOVE 'cron_non_root'        TO                                       
041900         ALRT-RULE-NAME(RULS-ALERT-COUNT).                                
042000     MOVE PRT-HOST(WS-SCAN-IDX)  TO                                       
042100         ALRT-HOST(RULS-ALERT-COUNT).                                     
042200     MOVE PRT-TIMESTAMP(WS-SCAN-IDX) TO                                   
042300         ALRT-TIMESTAMP(RULS-ALERT-COUNT).                                
042400     MOVE 0                      TO                                       
042500         ALRT-FAIL-COUNT(RULS-ALERT-COUNT).                               
042600     MOVE 'Cron job run by non-root user' TO                              
042700         ALRT-DESCRIPTION(RULS-ALERT-COUNT).                              
042800                                                                          
042900 F10-EXIT.                                                                
043000     EXIT.                                                                
043100                                                                          
043200/*****************************************************************        
043300*    IOC-HIT RULE - ONE ALERT PER RECORD WITH ANY WATCH-LIST     *        
043400*    MATCH, CARRYING THE MATCHED IOC ENTRIES DOWN WITH IT.       *        
043500******************************************************************        
043600 G00-SCAN-IOC-HITS.                                                       
043700                                                                          
043800     PERFORM G10-TEST-ONE-IOC-REC THRU G10-EXIT                           
043900         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
044000           UNTIL WS-SCAN-IDX > RULS-RECORD-COUNT.                         
044100                                                                          
044200 G99-EXIT.                                                                
044300     EXIT.                                                                
044400                                                                          
044500 G10-TEST-ONE-IOC-REC.                                                    
044600                                                                          
044700     IF  PRT-IOC-HIT-COUNT(WS-SCAN-IDX) = 0                               
044800         GO TO G10-EXIT                                                   
044900     END-IF.                                                              
045000                                                                          
045100     ADD 1                       TO RULS-ALERT-COUNT.                     
045200     MOVE 'ioc_hit'              TO                                       
045300         ALRT-RULE-NAME(RULS-ALERT-COUNT).                                
045400     MOVE PRT-HOST(WS-SCAN-IDX)  TO                                       
045500         ALRT-HOST(RULS-ALERT-COUNT).                                     
045600     MOVE PRT-TIMESTAMP(WS-SCAN-IDX) TO                                   
045700         ALRT-TIMESTAMP(RULS-ALERT-COUNT).                                
045800     MOVE 0                      TO                                       
045900         ALRT-FAIL-COUNT(RULS-ALERT-COUNT).                               
046000     MOVE 'IOC watch-list match on this record' TO                        
046100         ALRT-DESCRIPTION(RULS-ALERT-COUNT).                              
046200                                                                          
046300     MOVE 0                      TO WS-SUB.                               
046400     PERFORM G11-COPY-ONE-IOC THRU G11-EXIT                               
046500         VARYING WS-SUB FROM 1 BY 1                                       
046600           UNTIL WS-SUB > PRT-IOC-HIT-COUNT(WS-SCAN-IDX)                  
046700              OR WS-SUB > 5.                                              
046800                                                                          
046900 G10-EXIT.                                                                
047000     EXIT.                                                                
047100                                                                          
047200 G11-COPY-ONE-IOC.                                                        
047300                                                                          
047400     MOVE PRT-IOC-VALUE(WS-SCAN-IDX, WS-SUB) TO                           
047500         ALRT-IOC-VALUE(RULS-ALERT-COUNT, WS-SUB).                        
047600     MOVE PRT-IOC-TYPE(WS-SCAN-IDX, WS-SUB) TO                            
047700         ALRT-IOC-TYPE(RULS-ALERT-COUNT, WS-SUB).                         
047800     MOVE PRT-IOC-DESC(WS-SCAN-IDX, WS-SUB) TO                            
047900         ALRT-IOC-DESC(RULS-ALERT-COUNT, WS-SUB).                         
048000                                                                          
048100 G11-EXIT.                                                                
048200     EXIT.                                                                
048300                                                                          
048400/*****************************************************************        
048500*    CONVERT PREC-STYLE TIMESTAMP TEXT ('YYYY-MM-DDTHH:MM:SS',   *        
048600*    FRACTION AND ZONE DESIGNATOR IGNORED) TO A SINGLE           *        
048700*    COMPARABLE SECONDS VALUE.  NO INTRINSIC FUNCTIONS ARE       *        
048800*    USED - THE DAY COUNT IS THE STANDARD HAND-FIGURED           *        
048900*    PROLEPTIC-GREGORIAN FORMULA, PER SLT0015.                   *        
049000******************************************************************        
049100 P40-CONVERT-TIMESTAMP.                                                   
049200                                                                          
049300     SET WS-TIMESTAMP-OK         TO TRUE.                                 
049400                                                                          
049500     IF  WS-CONV-TIMESTAMP(5:1) NOT = '-'                                 
049600     OR  WS-CONV-TIMESTAMP(8:1) NOT = '-'                                 
049700     OR  WS-CONV-TIMESTAMP(11:1) NOT = 'T'                                
049800     OR  WS-CONV-TIMESTAMP(14:1) NOT = ':'                                
049900     OR  WS-CONV-TIMESTAMP(17:1) NOT = ':'                                
050000         SET WS-TIMESTAMP-BAD    TO TRUE                                  
050100         GO TO P45-EXIT                                                   
050200     END-IF.                                                              
050300                                                                          
050400     MOVE WS-CONV-TIMESTAMP(1:4)  TO WS-YEAR-TEXT.                        
050500     MOVE WS-CONV-TIMESTAMP(6:2)  TO WS-MONTH-TEXT.                       
050600     MOVE WS-CONV-TIMESTAMP(9:2)  TO WS-DAY-TEXT.                         
050700     MOVE WS-CONV-TIMESTAMP(12:2) TO WS-HOUR-TEXT.                        
050800     MOVE WS-CONV-TIMESTAMP(15:2) TO WS-MIN-TEXT.                         
050900     MOVE WS-CONV-TIMESTAMP(18:2) TO WS-SEC-TEXT.                         
051000                                                                          
051100     IF  WS-YEAR-TEXT  NOT NUMERIC                                        
051200     OR  WS-MONTH-TEXT NOT NUMERIC                                        
051300     OR  WS-DAY-TEXT   NOT NUMERIC                                        
051400     OR  WS-HOUR-TEXT  NOT NUMERIC                                        
051500     OR  WS-MIN-TEXT   NOT NUMERIC                                        
051600     OR  WS-SEC-TEXT   NOT NUMERIC                                        
051700         SET WS-TIMESTAMP-BAD    TO TRUE                                  
051800         GO TO P45-EXIT                                                   
051900     END-IF.                                                              
052000                                                                          
052100     MOVE WS-YEAR-TEXT           TO WS-YEAR.                              
052200     MOVE WS-MONTH-TEXT          TO WS-MONTH.                             
052300     MOVE WS-DAY-TEXT            TO WS-DAY.                               
052400     MOVE WS-HOUR-TEXT           TO WS-HOUR.                              
052500     MOVE WS-MIN-TEXT            TO WS-MIN.                               
052600     MOVE WS-SEC-TEXT            TO WS-SEC.                               
052700                                                                          
052800     IF  WS-MONTH < 1 OR WS-MONTH > 12                                    
052900     OR  WS-DAY   < 1 OR WS-DAY   > 31                                    
053000         SET WS-TIMESTAMP-BAD    TO TRUE                                  
053100         GO TO P45-EXIT                                                   
053200     END-IF.                                                              
053300                                                                          
053400     DIVIDE WS-YEAR BY 4   GIVING WS-TEMP1 REMAINDER WS-REM1.             
053500     DIVIDE WS-YEAR BY 100 GIVING WS-TEMP2 REMAINDER WS-REM2.             
053600     DIVIDE WS-YEAR BY 400 GIVING WS-TEMP3 REMAINDER WS-REM3.             
053700                                                                          
053800     IF  WS-REM1 = 0 AND (WS-REM2 NOT = 0 OR WS-REM3 = 0)                 
053900         SET WS-IS-LEAP-YEAR     TO TRUE                                  
054000     ELSE                                                                 
054100         SET WS-IS-NOT-LEAP-YEAR TO TRUE                                  
054200     END-IF.                                                              
054300                                                                          
054400     MOVE WS-CUM-DAYS-ENTRY(WS-MONTH) TO WS-CUM-MONTH-DAYS.               
054500     IF  WS-IS-LEAP-YEAR AND WS-MONTH > 2                                 
054600         ADD 1                   TO WS-CUM-MONTH-DAYS                     
054700     END-IF.                                                              
054800                                                                          
054900     COMPUTE WS-DAY-COUNT = (WS-YEAR * 365) + WS-TEMP1 - WS-TEMP2         
055000           + WS-TEMP3 + WS-CUM-MONTH-DAYS + (WS-DAY - 1).                 
055100                                                                          
055200     COMPUTE WS-TOTAL-SECONDS = (WS-DAY-COUNT * 86400)                    
055300           + (WS-HOUR * 3600) + (WS-MIN * 60) + WS-SEC.                   
055400                                                                          
055500 P45-EXIT.                                                                
055600     EXIT.                                                                
