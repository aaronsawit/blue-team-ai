000100******************************************************************        
000200*                                                                *        
000300*    IDENTIFICATION DIVISION                                     *        
000400*                                                                *        
000500******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000700                                                                          
000800 PROGRAM-ID.    SLTENRCH.                                                 
000900 AUTHOR.        K. J. OLANDT.                                             
001000 DATE-WRITTEN.  APRIL 1990.                                               
001100 DATE-COMPILED.                                                           
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                                 
001300 SECURITY.      BATCH.                                                    
001400*REMARKS.       TAG ONE PARSED LOG RECORD WITH ITS SOURCE IP AND          
001500*               ANY WATCH-LIST (IOC) ENTRIES IT MATCHES.                  
001600                                                                          
001700* CHANGE HISTORY ------------------------------------------------         
001800* 04/02/1990 KJO ORIGINAL PROGRAM.  SLT0002.                      KJO0402 
001900* 08/19/1993 KJO RAISE WATCH-LIST TABLE TO 500 ROWS,              KJO0819 
002000*            PER SLT0021.                                                 
002100* 01/18/1999 MTP Y2K READINESS REVIEW - NO DATE FIELDS            MTP0118 
002200*            ARE TOUCHED BY THIS PROGRAM.  NO CHANGE MADE.                
002300* 05/30/2006 SYG SOURCE-IP SCAN NOW STOPS AT THE FIRST            SYG0530 
002400*            NUMERIC/ALPHA BOUNDARY, NOT JUST AT A SPACE,                 
002500*            PER SLT0064 (MISSED ADDRESSES FOLLOWED BY A                  
002600*            COLON AND PORT NUMBER).                                      
002700* 03/11/2013 RDM ALLOW SRC-IP MATCH EVEN WHEN NO WATCH-           RDM0311 
002800*            LIST VALUE IS A SUBSTRING OF THE MESSAGE.                    
002900* 09/26/2024 DLC DROP OCTET RANGE CHECK ON THE EXTRACTED          DLC0926 
003000*            ADDRESS, PER SLT0142 - SHAPE ONLY, NOT VALUE.                
003010* 02/11/2025 DLC SLT0143 PROMOTED WS-IOC-SUB AND WS-TALLY         DLC0211 
003020*            TO STANDALONE 77-LEVELS, PER SHOP STANDARDS                  
003030*            AUDIT.  NO LOGIC CHANGE.                                     
003100* END OF HISTORY ------------------------------------------------         
003200                                                                          
003300/*****************************************************************        
003400*                                                                *        
003500*    ENVIRONMENT DIVISION                                        *        
003600*                                                                *        
003700******************************************************************        
003800 ENVIRONMENT DIVISION.                                                    
003900                                                                          
004000******************************************************************        
004100*    CONFIGURATION SECTION                                       *        
004200******************************************************************        
004300 CONFIGURATION SECTION.                                                   
004400                                                                          
004500 SOURCE-COMPUTER. IBM-2086-A04-140.                                       
004600 OBJECT-COMPUTER. IBM-2086-A04-140.                                       
004700                                                                          
004800 SPECIAL-NAMES.                                                           
004900     CLASS ALPHANUMERIC-CHAR IS 'A' THRU 'Z' 'a' THRU 'z'                 
005000                                  '0' THRU '9'.                           
005100                                                                          
005200/*****************************************************************        
005300*                                                                *        
005400*    DATA DIVISION                                               *        
005500*                                                                *        
005600******************************************************************        
005700 DATA DIVISION.                                                           
005800                                                                          
005900******************************************************************        
006000*    WORKING-STORAGE SECTION                                     *        
006100******************************************************************        
006200 WORKING-STORAGE SECTION.                                                 
006300                                                                          
006400 01  WS-FIELDS.                                                           
006410* SCRATCH SUBSCRIPT/TALLY ITEMS FOR THE IOC-TABLE SCAN                    
006420* BELOW, KEPT AS STANDALONE 77-LEVELS - SLT0143.                          
006430 77  WS-IOC-SUB                PIC S9(04)   BINARY.                       
006440 77  WS-TALLY                  PIC S9(04)   BINARY.                       
006450                                                                          
006500   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.        
006600   03  THIS-PGM                  PIC  X(08)   VALUE 'SLTENRCH'.           
006700                                                                          
006800   03  WS-MSG-LEN                PIC S9(04)   BINARY.                     
006900   03  WS-POINTER                PIC S9(04)   BINARY.                     
007000   03  WS-CAND-START             PIC S9(04)   BINARY.                     
007100   03  WS-CAND-END               PIC S9(04)   BINARY.                     
007200   03  WS-SCANPTR                PIC S9(04)   BINARY.                     
007300   03  WS-GROUP-NUM              PIC S9(04)   BINARY.                     
007400   03  WS-GROUP-LEN              PIC S9(04)   BINARY.                     
007500   03  WS-GROUP-BAD              PIC S9(01)   BINARY.                     
007600   03  WS-DOT-COUNT              PIC S9(04)   BINARY.                     
007700   03  WS-FOUND-SW               PIC S9(01)   BINARY.                     
007800   03  WS-IP-START               PIC S9(04)   BINARY.                     
007900   03  WS-IP-END                 PIC S9(04)   BINARY.                     
008000   03  WS-IP-LEN                 PIC S9(04)   BINARY.                     
008100                                                                          
008300   03  WS-IOC-LEN                PIC S9(04)   BINARY.                     
008400   03  WS-MATCH-SW               PIC S9(01)   BINARY.                     
008600                                                                          
008700*  WORK AREA FOR BYTE-ENCODED COUNTS (GENERAL UTILITY, NOT                
008800*  CURRENTLY CALLED FOR IN THIS PROGRAM'S LOGIC).                         
008900 01  WS-COUNT-WORD               PIC S9(9)    BINARY.                     
009000 01  WS-COUNT-BYTES   REDEFINES WS-COUNT-WORD.                            
009100   03  FILLER                    PIC  X(2).                               
009200   03  WS-COUNT-HALF             PIC S9(4)    BINARY.                     
009300                                                                          
009400* MESSAGE TEXT REDEFINED AS A ONE-CHARACTER TABLE FOR THE                 
009500* IPV4-SHAPED-TOKEN SCAN BELOW.                                           
009600 01  WS-SCAN-AREA                PIC  X(256)  VALUE SPACES.               
009700 01  WS-SCAN-TABLE    REDEFINES WS-SCAN-AREA.                             
009800   03  WS-SCAN-CHAR              PIC  X(01)   OCCURS 256 TIMES.           
009900                                                                          
010000* ONE WATCH-LIST INDICATOR, COPIED OUT OF THE TABLE BELOW SO              
010100* ITS TRUE (UNPADDED) LENGTH CAN BE FOUND FOR THE SUBSTRING TEST.         
010200 01  WS-IOC-SCAN-AREA            PIC  X(64)   VALUE SPACES.               
010300 01  WS-IOC-SCAN-TABLE REDEFINES WS-IOC-SCAN-AREA.                        
010400   03  WS-IOC-SCAN-CHAR          PIC  X(01)   OCCURS 64 TIMES.            
010500                                                                          
010600/*****************************************************************        
010700*    LINKAGE SECTION                                             *        
010800******************************************************************        
010900 LINKAGE SECTION.                                                         
011000                                                                          
011100 01  SLTENRCH-PARMS.                                                      
011200   03  ENRC-IOC-COUNT            PIC S9(04)   BINARY.                     
011300                                                                          
011400 COPY SLTPREC.                                                            
011500                                                                          
011600* THE WATCH LIST, LOADED ONCE BY THE BATCH DRIVER AND PASSED              
011700* DOWN READ-ONLY ON EVERY CALL.                                           
011800 01  IOC-TABLE.                                                           
011900   03  IOC-TAB-ENTRY             OCCURS 500 TIMES.                        
012000     05  TAB-IOC-VALUE           PIC  X(64).                              
012100     05  TAB-IOC-TYPE            PIC  X(16).                              
012200     05  TAB-IOC-DESC            PIC  X(64).                              
012300                                                                          
012400/*****************************************************************        
012500*                                                                *        
012600*    PROCEDURE DIVISION                                          *        
012700*                                                                *        
012800******************************************************************        
012900 PROCEDURE DIVISION USING SLTENRCH-PARMS                                  
013000                           PARSED-REC                                     
013100                           IOC-TABLE.                                     
013200                                                                          
013300******************************************************************        
013400*    MAINLINE ROUTINE                                            *        
013500******************************************************************        
013600 A00-MAINLINE-ROUTINE.                                                    
013700                                                                          
013800     PERFORM P20-FIND-SRC-IP     THRU P25-EXIT.                           
013900     PERFORM P30-SCAN-IOC-TABLE  THRU P35-EXIT.                           
014000                                                                          
014100     GOBACK.                                                              
014200                                                                          
014300/*****************************************************************        
014400*    LOCATE THE FIRST IPV4-SHAPED TOKEN IN THE MESSAGE TEXT      *        
014500*    (NO OCTET RANGE CHECK - SHAPE ONLY, PER SLT0142).           *        
014600******************************************************************        
014700 P20-FIND-SRC-IP.                                                         
014800                                                                          
014900     IF  PREC-SRC-IP NOT = SPACES                                         
015000         GO TO P25-EXIT                                                   
015100     END-IF.                                                              
015200                                                                          
015300     MOVE PREC-MESSAGE           TO WS-SCAN-AREA.                         
015400     PERFORM P21-SCAN-TRAILING   THRU P21-EXIT                            
015500       VARYING WS-MSG-LEN FROM 256 BY -1                                  
015600         UNTIL WS-MSG-LEN < 1                                             
015700            OR WS-SCAN-CHAR(WS-MSG-LEN) NOT = SPACE.                      
015800     IF  WS-MSG-LEN < 1                                                   
015900         GO TO P25-EXIT                                                   
016000     END-IF.                                                              
016100                                                                          
016200     MOVE 0                      TO WS-FOUND-SW.                          
016300     MOVE 0                      TO WS-IP-START.                          
016400     MOVE 0                      TO WS-IP-END.                            
016500     PERFORM P22-TRY-START-POS   THRU P22-EXIT                            
016600       VARYING WS-POINTER FROM 1 BY 1                                     
016700         UNTIL WS-POINTER > WS-MSG-LEN                                    
016800            OR WS-FOUND-SW = 1.                                           
016900                                                                          
017000     IF  WS-FOUND-SW = 1                                                  
017100         COMPUTE WS-IP-LEN = WS-IP-END - WS-IP-START + 1                  
017200         MOVE SPACES             TO PREC-SRC-IP                           
017300         MOVE WS-SCAN-AREA(WS-IP-START:WS-IP-LEN)                         
017400                                 TO PREC-SRC-IP                           
017500     END-IF.                                                              
017600 P21-SCAN-TRAILING.                                                       
017700     CONTINUE.                                                            
017800 P21-EXIT.                                                                
017900     EXIT.                                                                
018000 P22-TRY-START-POS.                                                       
018100     IF  WS-SCAN-CHAR(WS-POINTER) IS NUMERIC                              
018200     AND (WS-POINTER = 1                                                  
018300         OR WS-SCAN-CHAR(WS-POINTER - 1) IS NOT                           
018400                                  ALPHANUMERIC-CHAR)                      
018500         MOVE WS-POINTER         TO WS-CAND-START                         
018600         PERFORM P23-MATCH-QUAD  THRU P23-EXIT                            
018700         IF  WS-GROUP-BAD NOT = 1                                         
018800         AND WS-DOT-COUNT = 3                                             
018900             MOVE WS-CAND-START  TO WS-IP-START                           
019000             MOVE WS-CAND-END    TO WS-IP-END                             
019100             MOVE 1              TO WS-FOUND-SW                           
019200         END-IF                                                           
019300     END-IF.                                                              
019400 P22-EXIT.                                                                
019500     EXIT.                                                                
019600                                                                          
019700/*****************************************************************        
019800*    TRY TO MATCH FOUR DOT-SEPARATED DIGIT GROUPS (1-3 DIGITS    *        
019900*    EACH) STARTING AT WS-CAND-START.                            *        
020000******************************************************************        
020100 P23-MATCH-QUAD.                                                          
020200                                                                          
020300     MOVE WS-CAND-START          TO WS-SCANPTR.                           
020400     MOVE 0                      TO WS-DOT-COUNT.                         
020500     MOVE 0                      TO WS-GROUP-BAD.                         
020600     PERFORM P24-SCAN-ONE-GROUP  THRU P24-EXIT                            
020700       VARYING WS-GROUP-NUM FROM 1 BY 1                                   
020800         UNTIL WS-GROUP-NUM > 4                                           
020900            OR WS-GROUP-BAD = 1.                                          
021000     MOVE WS-SCANPTR - 1         TO WS-CAND-END.                          
021100 P23-EXIT.                                                                
021200     EXIT.                                                                
021300 P24-SCAN-ONE-GROUP.                                                      
021400     MOVE 0                      TO WS-GROUP-LEN.                         
021500     PERFORM P26-COUNT-DIGITS    THRU P26-EXIT                            
021600       VARYING WS-GROUP-LEN FROM 0 BY 1                                   
021700         UNTIL WS-GROUP-LEN = 3                                           
021800            OR WS-SCANPTR + WS-GROUP-LEN > WS-MSG-LEN                     
021900            OR WS-SCAN-CHAR(WS-SCANPTR + WS-GROUP-LEN)                    
022000                                 NOT NUMERIC.                             
022100     IF  WS-GROUP-LEN = 0                                                 
022200         MOVE 1                  TO WS-GROUP-BAD                          
022300         GO TO P24-EXIT                                                   
022400     END-IF.                                                              
022500     ADD  WS-GROUP-LEN           TO WS-SCANPTR.                           
022600     IF  WS-GROUP-NUM < 4                                                 
022700         IF  WS-SCANPTR > WS-MSG-LEN                                      
022800         OR  WS-SCAN-CHAR(WS-SCANPTR) NOT = '.'                           
022900             MOVE 1              TO WS-GROUP-BAD                          
023000             GO TO P24-EXIT                                               
023100         END-IF                                                           
023200         ADD  1                  TO WS-SCANPTR                            
023300         ADD  1                  TO WS-DOT-COUNT                          
023400     ELSE                                                                 
023500         IF  WS-SCANPTR <= WS-MSG-LEN                                     
023600         AND WS-SCAN-CHAR(WS-SCANPTR) IS ALPHANUMERIC-CHAR                
023700             MOVE 1              TO WS-GROUP-BAD                          
023800         END-IF                                                           
023900     END-IF.                                                              
024000 P24-EXIT.                                                                
024100     EXIT.                                                                
024200 P26-COUNT-DIGITS.                                                        
024300     CONTINUE.                                                            
024400 P26-EXIT.                                                                
024500     EXIT.                                                                
024600                                                                          
024700/*****************************************************************        
024800*    SCAN THE WATCH LIST FOR A MATCH AGAINST MESSAGE/HOST/       *        
024900*    SRC-IP AND ATTACH UP TO FIVE HITS, IN TABLE ORDER.          *        
025000******************************************************************        
025100 P30-SCAN-IOC-TABLE.                                                      
025200                                                                          
025300     MOVE 0                      TO PREC-IOC-HIT-COUNT.                   
025400     PERFORM P31-TEST-ONE-IOC    THRU P31-EXIT                            
025500       VARYING WS-IOC-SUB FROM 1 BY 1                                     
025600         UNTIL WS-IOC-SUB > ENRC-IOC-COUNT                                
025700            OR PREC-IOC-HIT-COUNT = 5.                                    
025800 P35-EXIT.                                                                
025900     EXIT.                                                                
026000 P31-TEST-ONE-IOC.                                                        
026100     IF  TAB-IOC-VALUE(WS-IOC-SUB) = SPACES                               
026200         GO TO P31-EXIT                                                   
026300     END-IF.                                                              
026400                                                                          
026500     MOVE TAB-IOC-VALUE(WS-IOC-SUB)                                       
026600                                 TO WS-IOC-SCAN-AREA.                     
026700     PERFORM P32-SCAN-TRAILING   THRU P32-EXIT                            
026800       VARYING WS-IOC-LEN FROM 64 BY -1                                   
026900         UNTIL WS-IOC-LEN < 1                                             
027000            OR WS-IOC-SCAN-CHAR(WS-IOC-LEN) NOT = SPACE.                  
027100     IF  WS-IOC-LEN < 1                                                   
027200         GO TO P31-EXIT                                                   
027300     END-IF.                                                              
027400                                                                          
027500     MOVE 0                      TO WS-MATCH-SW.                          
027600     MOVE 0                      TO WS-TALLY.                             
027700     INSPECT PREC-MESSAGE TALLYING WS-TALLY FOR ALL                       
027800             TAB-IOC-VALUE(WS-IOC-SUB)(1:WS-IOC-LEN).                     
027900     IF  WS-TALLY > 0                                                     
028000         MOVE 1                  TO WS-MATCH-SW                           
028100     END-IF.                                                              
028200                                                                          
028300     IF  WS-MATCH-SW = 0                                                  
028400     AND PREC-HOST = TAB-IOC-VALUE(WS-IOC-SUB)(1:WS-IOC-LEN)              
028500         MOVE 1                  TO WS-MATCH-SW                           
028600     END-IF.                                                              
028700                                                                          
028800     IF  WS-MATCH-SW = 0                                                  
028900     AND PREC-SRC-IP NOT = SPACES                                         
029000     AND PREC-SRC-IP = TAB-IOC-VALUE(WS-IOC-SUB)(1:WS-IOC-LEN)            
029100         MOVE 1                  TO WS-MATCH-SW                           
029200     END-IF.                                                              
029300                                                                          
029400     IF  WS-MATCH-SW = 1                                                  
029500         ADD  1                  TO PREC-IOC-HIT-COUNT                    
029600         MOVE TAB-IOC-VALUE(WS-IOC-SUB)                                   
029700                       TO PREC-IOC-VALUE(PREC-IOC-HIT-COUNT)              
029800         MOVE TAB-IOC-TYPE(WS-IOC-SUB)                                    
029900                       TO PREC-IOC-TYPE(PREC-IOC-HIT-COUNT)               
030000         MOVE TAB-IOC-DESC(WS-IOC-SUB)                                    
030100                       TO PREC-IOC-DESC(PREC-IOC-HIT-COUNT)               
030200     END-IF.                                                              
030300 P31-EXIT.                                                                
030400     EXIT.                                                                
030500 P32-SCAN-TRAILING.                                                       
030600     CONTINUE.                                                            
030700 P32-EXIT.                                                                
030800     EXIT.                                                                
