000100******************************************************************        
000200*                                                                *        
000300*    SLTIOC - INDICATOR-OF-COMPROMISE TABLE ENTRY LAYOUT         *        
000400*                                                                *        
000500******************************************************************        
000600* ONE ROW OF THE WATCH-LIST LOADED FROM THE IOC CSV FEED.        *        
000700* ROWS WITH A BLANK INDICATOR VALUE ARE DROPPED ON IMPORT.       *        
000800******************************************************************        
000900*                                                                         
001000 01  IOC-REC.                                                             
001100   03  IOC-VALUE                  PIC  X(64).                             
001200   03  IOC-TYPE                   PIC  X(16).                             
001300   03  IOC-DESC                   PIC  X(64).                             
001400   03  FILLER                     PIC  X(08).                             
001500*                                                                         
